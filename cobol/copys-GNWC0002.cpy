000100******************************************************************
000200*GNWC0002 - AREA DE ESTADISTICAS DEL PROCESO DE CAPTURAS GPS     *
000300******************************************************************
000400*                     MODIFICATIONS LOG                          *
000500******************************************************************
000600*     CODE       AUTHOR  DATE     DESCRIPTION                    *
000700*     ---------- ------- -------- ------------------------------ *
000800*     @GN00002   RVH     14-03-92 CREACION DE LA COPY            *
000900*     @GN00007   JCTZ    19-11-24 SE AGREGA SWITCH DE POSICIONES *
001000*                                 ACEPTADAS PARA EL REPORTE      *
001100*     @GN00056   MTZ     11-07-11 SE EMPACAN LATITUD/LONGITUD    *
001200*                                 INICIAL Y FINAL A COMP-3,      *
001300*                                 ESTANDAR DEL DEPTO PARA        *
001400*                                 DECIMALES CON SIGNO            *
001500******************************************************************
001600*B.MF GNWC0002                  ESTADISTICAS DE LA CORRIDA       *
001700*B.IF GN-TOT-SENTENCIAS         TOTAL DE SENTENCIAS PROCESADAS   *
001800*B.IF GN-TOT-POSICIONES         TOTAL DE POSICIONES ACEPTADAS    *
001900*B.IF GN-TOT-CHECKSUM-ERR       TOTAL DE ERRORES DE CHECKSUM     *
002000*B.IF GN-POS-INICIAL            PRIMERA POSICION ACEPTADA        *
002100*B.IF GN-POS-FINAL              ULTIMA POSICION ACEPTADA         *
002200*B.IF GN-DURACION               DURACION ENTRE LA PRIMERA Y LA   *
002300*B/IF                           ULTIMA FIJACION RMC              *
002400******************************************************************
002500 01  GN-AREA-ESTADISTICAS.
002600     05  GN-TOT-SENTENCIAS       PIC 9(06).
002700     05  GN-TOT-POSICIONES       PIC 9(06).
002800     05  GN-TOT-CHECKSUM-ERR     PIC 9(06).
002900     05  GN-POS-INICIAL.
003000         10  GN-INI-NUMERO       PIC 9(06).
003100         10  GN-INI-LATITUD      PIC S9(3)V9(6) COMP-3.
003200         10  GN-INI-LONGITUD     PIC S9(3)V9(6) COMP-3.
003300         10  GN-INI-HORA         PIC X(10).
003400     05  GN-POS-FINAL.
003500         10  GN-FIN-NUMERO       PIC 9(06).
003600         10  GN-FIN-LATITUD      PIC S9(3)V9(6) COMP-3.
003700         10  GN-FIN-LONGITUD     PIC S9(3)V9(6) COMP-3.
003800         10  GN-FIN-HORA         PIC X(10).
003900     05  GN-PRIMERA-FECHA-RMC    PIC 9(06).
004000     05  GN-PRIMERA-HORA-RMC     PIC X(10).
004100     05  GN-ULTIMA-FECHA-RMC     PIC 9(06).
004200     05  GN-ULTIMA-HORA-RMC      PIC X(10).
004300     05  GN-DURACION.
004400         10  GN-DUR-DIAS         PIC 9(06).
004500         10  GN-DUR-HORAS        PIC 9(02).
004600         10  GN-DUR-MINUTOS      PIC 9(02).
004700         10  GN-DUR-SEGUNDOS     PIC 9(02).
004800     05  GN-SW-HAY-POSICIONES    PIC X.
004900         88  GN-HAY-POSICIONES           VALUE 'S'.
005000         88  GN-NO-HAY-POSICIONES        VALUE 'N'.
005100     05  GN-SW-HAY-RMC           PIC X.
005200         88  GN-HAY-RMC                  VALUE 'S'.
005300         88  GN-NO-HAY-RMC               VALUE 'N'.
005400     05  FILLER                  PIC X(10).
005500******************************************************************
