000100******************************************************************
000200*GNWC0001 - TABLA DE POSICIONES GPS ACUMULADAS EN MEMORIA        *
000300******************************************************************
000400*                     MODIFICATIONS LOG                          *
000500******************************************************************
000600*     CODE       AUTHOR  DATE     DESCRIPTION                    *
000700*     ---------- ------- -------- ------------------------------ *
000800*     @GN00001   RVH     14-03-92 CREACION DE LA COPY PARA EL    *
000900*                                 PROCESO BATCH DE CAPTURAS GPS  *
001000*     @GN00004   RVH     02-08-97 SE AMPLIA LA TABLA A 5000      *
001100*                                 POSICIONES POR CARGA DE BITACO-*
001200*                                 RAS MAS LARGAS                 *
001300*     @GN00055   MTZ     11-07-11 SE EMPACAN LATITUD/LONGITUD/   *
001400*                                 ALTITUD A COMP-3, ESTANDAR DEL *
001500*                                 DEPTO PARA DECIMALES CON SIGNO *
001600******************************************************************
001700*B.MF GNWC0001                  TABLA DE POSICIONES GPS          *
001800*B.IF GN-POS-CANTIDAD           CANTIDAD DE POSICIONES CARGADAS  *
001900*B.IF GN-POS-ENTRY              UNA FIJACION DE POSICION         *
002000*B.OF GN-POS-NUMERO             NUMERO DE SECUENCIA DE LA FIJA-  *
002100*B/OF                           CION (1 EN ADELANTE)             *
002200*B.OF GN-POS-LATITUD            LATITUD EN GRADOS DECIMALES CON  *
002300*B/OF                           SIGNO (+ = NORTE, - = SUR)       *
002400*B.OF GN-POS-LONGITUD           LONGITUD EN GRADOS DECIMALES CON *
002500*B/OF                           SIGNO (+ = ESTE, - = OESTE)      *
002600*B.OF GN-POS-HORA               HORA UTC DE LA SENTENCIA TAL     *
002700*B/OF                           COMO SE RECIBIO (HHMMSS.FFF)     *
002800*B.OF GN-POS-ALTITUD            ALTITUD EN METROS (SOLO GGA)     *
002900*B.OF GN-POS-FECHA              FECHA DE LA FIJACION (DDMMAA),   *
003000*B/OF                           SOLO INFORMADA DESDE SENTENCIAS  *
003100*B/OF                           RMC                              *
003200******************************************************************
003300 01  GN-TB-POSICIONES.
003400     05  GN-POS-CANTIDAD         PIC S9(4) COMP VALUE ZERO.
003500     05  GN-POS-ENTRY OCCURS 5000 TIMES
003600                     INDEXED BY GN-POS-IDX.
003700         10  GN-POS-NUMERO       PIC 9(06).
003800         10  GN-POS-LATITUD      PIC S9(3)V9(6) COMP-3.
003900         10  GN-POS-LONGITUD     PIC S9(3)V9(6) COMP-3.
004000         10  GN-POS-HORA         PIC X(10).
004100         10  GN-POS-ALTITUD      PIC S9(5)V9(1) COMP-3.
004200         10  GN-POS-FECHA        PIC 9(06).
004300         10  FILLER              PIC X(05).
004400     05  FILLER                  PIC X(10).
004500******************************************************************
