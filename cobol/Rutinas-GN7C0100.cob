000100* GN7C0100: RUTINA ADMINISTRADORA DEL PROCESO BATCH DE BITACORAS *
000200*           GPS.  LEE EL ARCHIVO DE CAPTURA DE SENTENCIAS NMEA,  *
000300*           VALIDA CADA LINEA, ACUMULA LA TABLA DE POSICIONES Y  *
000400*           DISPARA LOS REPORTES Y EXPORTACIONES DE SALIDA.      *
000500******************************************************************
000600*                  IDENTIFICATION DIVISION                       *
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900*
001000 PROGRAM-ID.    GN7C0100.
001100*
001200 AUTHOR.        R. VILLASEÑOR HDEZ.
001300*
001400 INSTALLATION.  ALNOVA TECHNOLOGIES CORPORATION.
001500*
001600 DATE-WRITTEN.  12-03-92.
001700*
001800 DATE-COMPILED.
001900*
002000 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
002100*
002200******************************************************************
002300*                     MODIFICATIONS LOG                          *
002400******************************************************************
002500*     CODE       AUTHOR  DATE     DESCRIPTION                    *
002600*     ---------- ------- -------- ------------------------------ *
002700*     @GN00001   RVH     12-03-92 CREACION DEL PROCESO BATCH DE  *
002800*                                 BITACORAS GPS                  *
002900*     @GN00002   RVH     14-03-92 SE AGREGA AREA DE ESTADISTICAS *
003000*                                 Y TABLA DE POSICIONES          *
003100*     @GN00010   ELCZ    21-11-93 SE IGNORAN LINEAS EN BLANCO Y  *
003200*                                 SENTENCIAS NO RECONOCIDAS      *
003300*     @GN00004   RVH     02-08-97 SE AMPLIA LA TABLA DE          *
003400*                                 POSICIONES A 5000 ENTRADAS     *
003500*     @GNY2K05   HGR     21-12-98 REVISION Y2K - VALIDADO CONTRA *
003600*                                 GN7C0140, SIN IMPACTO DIRECTO  *
003700*     @GN00015   MTZ     03-05-02 SE SEPARA LA ESCRITURA DE      *
003800*                                 SALIDAS EN RUTINAS GN7C0200 A  *
003900*                                 GN7C0230                       *
004000*     @GN00057   MTZ     11-07-11 SE VALIDA GNEC0120-COD-RETURN  *
004100*                                 AL REGRESO DE GN7C0120 EN      *
004200*                                 2620/2630; SI LA CONVERSION NO *
004300*                                 FUE VALIDA (VER @GN00053) LA   *
004400*                                 POSICION SE DESCARTA EN VEZ DE *
004500*                                 ACUMULARSE EN CERO.  DE PASO   *
004600*                                 SE GUARDA LA LATITUD CONVERTIDA*
004700*                                 EN SU PROPIO CAMPO, YA QUE     *
004800*                                 GNEC0120-GRADOS-DECIMALES SE   *
004900*                                 SOBREESCRIBE CON LA LONGITUD   *
005000*                                 AL LLAMAR DE NUEVO A GN7C0120  *
005100*                                 (VENIA ACUMULANDO LA LONGITUD  *
005200*                                 EN EL CAMPO DE LATITUD)        *
005300*     @GN00042   SRA     12-03-12 SE AGREGA CONTEO DE LINEAS     *
005400*                                 LEIDAS PARA BITACORA DE        *
005500*                                 DIAGNOSTICO                    *
005600*     @GN00050   JCTZ    19-11-24 SE AGREGA PARSEO DE SENTENCIA  *
005700*                                 GLL A LA RUTINA ADMINISTRADORA *
005800******************************************************************
005900*                     ENVIRONMENT DIVISION                       *
006000******************************************************************
006100 ENVIRONMENT DIVISION.
006200*
006300 CONFIGURATION SECTION.
006400*
006500 SOURCE-COMPUTER.   IBM-4381.
006600 OBJECT-COMPUTER.   IBM-4381.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900*
007000 INPUT-OUTPUT SECTION.
007100*
007200 FILE-CONTROL.
007300     SELECT NMEA-CAPTURE-FILE   ASSIGN TO NMEAIN
007400                                ORGANIZATION IS LINE SEQUENTIAL
007500                                FILE STATUS IS WS-NMEA-STATUS.
007600*
007700******************************************************************
007800*                       DATA DIVISION                            *
007900******************************************************************
008000 DATA DIVISION.
008100*
008200 FILE SECTION.
008300*
008400 FD  NMEA-CAPTURE-FILE
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 82 CHARACTERS.
008700 01  NMEA-LINEA-ENTRADA              PIC X(82).
008800*
008900******************************************************************
009000*                  WORKING-STORAGE SECTION                       *
009100******************************************************************
009200 WORKING-STORAGE SECTION.
009300*
009400 01  CONSTANTES-0100.
009500     05  CA-DOLAR                PIC X(01)  VALUE '$'.
009600     05  CA-COMA                 PIC X(01)  VALUE ','.
009700     05  CA-TIPO-LATITUD         PIC X(01)  VALUE 'A'.
009800     05  CA-TIPO-LONGITUD        PIC X(01)  VALUE 'O'.
009900     05  CA-HEMI-NORTE           PIC X(01)  VALUE 'N'.
010000     05  CA-HEMI-ESTE            PIC X(01)  VALUE 'E'.
010100     05  CN-MAX-POSICIONES       PIC S9(4) COMP VALUE 5000.
010200     05  FILLER                  PIC X(10).
010300*
010400 01  WS-ESTADO-ARCHIVOS.
010500     05  WS-NMEA-STATUS          PIC X(02).
010600         88  WS-NMEA-OK                   VALUE '00'.
010700         88  WS-NMEA-FIN                  VALUE '10'.
010800     05  FILLER                  PIC X(08).
010900*
011000* AREA DE TRABAJO PARA PARTIR LA LINEA NMEA EN SUS 13 CAMPOS
011100* POSICIONALES SEPARADOS POR COMA.
011200 01  WS-SENTENCIA-PARTIDA.
011300     05  WS-CAMPO                PIC X(10) OCCURS 13 TIMES
011400                                 INDEXED BY WS-IX-CAMPO.
011500     05  FILLER                  PIC X(08).
011600 01  WS-SENTENCIA-NOMBRE REDEFINES WS-SENTENCIA-PARTIDA.
011700     05  WS-NOMBRE-SENT          PIC X(10).
011800     05  FILLER                  PIC X(128).
011900*
012000 01  WS-VARIABLES-0100.
012100     05  WS-CANT-CAMPOS          PIC S9(4) COMP VALUE ZERO.
012200     05  WS-LINEAS-LEIDAS        PIC S9(7) COMP VALUE ZERO.
012300     05  WS-LATITUD-CONVERTIDA   PIC S9(03)V9(06) COMP-3.
012400     05  WS-LATITUD-CONVERTIDA-ALT
012500                                REDEFINES WS-LATITUD-CONVERTIDA
012600                                 PIC S9(09) COMP-3.
012700     05  WS-LONGITUD-CONVERTIDA  PIC S9(03)V9(06) COMP-3.
012800     05  WS-LONGITUD-CONVERTIDA-ALT
012900                                REDEFINES WS-LONGITUD-CONVERTIDA
013000                                 PIC S9(09) COMP-3.
013100     05  FILLER                  PIC X(10).
013200*
013300 01  WS-SW-CONVERSION            PIC X.
013400     88  WS-CONVERSION-ES-VALIDA         VALUE 'S'.
013500     88  WS-CONVERSION-NO-ES-VALIDA      VALUE 'N'.
013600*
013700 01  WS-TIPO-NMEA                PIC X(03).
013800     88  WS-TIPO-ES-RMC                  VALUE 'RMC'.
013900     88  WS-TIPO-ES-GGA                  VALUE 'GGA'.
014000     88  WS-TIPO-ES-GLL                  VALUE 'GLL'.
014100     88  WS-TIPO-ES-TXT                  VALUE 'TXT'.
014200 01  WS-TIPO-NMEA-R REDEFINES WS-TIPO-NMEA.
014300     05  WS-TIPO-LETRA           PIC X(01) OCCURS 3 TIMES.
014400*
014500 01  WS-SW-FIN-ARCHIVO           PIC X.
014600     88  WS-FIN-ARCHIVO                  VALUE 'S'.
014700     88  WS-NO-FIN-ARCHIVO               VALUE 'N'.
014800 01  WS-SW-LINEA-RECONOCIDA      PIC X.
014900     88  WS-LINEA-ES-RECONOCIDA          VALUE 'S'.
015000     88  WS-LINEA-NO-ES-RECONOCIDA       VALUE 'N'.
015100 01  WS-SW-CHECKSUM              PIC X.
015200     88  WS-CHECKSUM-ES-VALIDO           VALUE 'S'.
015300     88  WS-CHECKSUM-NO-ES-VALIDO        VALUE 'N'.
015400*
015500******************************************************************
015600*     TABLA DE POSICIONES Y AREA DE ESTADISTICAS DE LA BITACORA  *
015700******************************************************************
015800     COPY GNWC0001.
015900*
016000     COPY GNWC0002.
016100*
016200******************************************************************
016300*     AREAS DE LLAMADA (COMMAREA) DE LAS RUTINAS SUBORDINADAS    *
016400******************************************************************
016500     COPY GNEC0110 REPLACING 03 BY 01.
016600     COPY GNEC0120 REPLACING 03 BY 01.
016700     COPY GNEC0130 REPLACING 03 BY 01.
016800     COPY GNEC0140 REPLACING 03 BY 01.
016900*
017000******************************************************************
017100*                       PROCEDURE DIVISION                       *
017200******************************************************************
017300 PROCEDURE DIVISION.
017400*
017500 0000-MAIN-RUTINA.
017600*
017700     PERFORM 1000-INICIO          THRU 1000-INICIO-EXIT
017800     PERFORM 2000-PROCESA-ARCHIVO THRU 2000-PROCESA-ARCHIVO-EXIT
017900     PERFORM 7000-CALCULA-ESTADISTICAS
018000                           THRU 7000-CALCULA-ESTADISTICAS-EXIT
018100     PERFORM 8000-GENERA-SALIDAS  THRU 8000-GENERA-SALIDAS-EXIT
018200     PERFORM 9000-FINAL           THRU 9000-FINAL-EXIT.
018300*
018400 0000-MAIN-RUTINA-EXIT. EXIT.
018500*
018600******************************************************************
018700*1000-INICIO.                                                    *
018800******************************************************************
018900 1000-INICIO.
019000*
019100     MOVE ZERO       TO GN-POS-CANTIDAD
019200     MOVE ZERO       TO GN-TOT-SENTENCIAS GN-TOT-POSICIONES
019300                        GN-TOT-CHECKSUM-ERR
019400     SET GN-NO-HAY-POSICIONES  TO TRUE
019500     SET GN-NO-HAY-RMC         TO TRUE
019600     SET WS-NO-FIN-ARCHIVO     TO TRUE
019700*
019800     OPEN INPUT NMEA-CAPTURE-FILE
019900     IF NOT WS-NMEA-OK
020000        DISPLAY 'GN7C0100 - ERROR AL ABRIR NMEAIN ' WS-NMEA-STATUS
020100        GO TO 9000-FINAL
020200     END-IF.
020300*
020400 1000-INICIO-EXIT. EXIT.
020500*
020600******************************************************************
020700*2000-PROCESA-ARCHIVO.                                           *
020800*  CICLO CLASICO DE LECTURA ANTICIPADA: SE LEE UNA LINEA ANTES   *
020900*  DE ENTRAR AL CICLO Y DE NUEVO AL FINAL DE CADA VUELTA.        *
021000******************************************************************
021100 2000-PROCESA-ARCHIVO.
021200*
021300     PERFORM 2100-LEER-SIGUIENTE THRU 2100-LEER-SIGUIENTE-EXIT
021400     PERFORM 2200-TRATAR-LINEA   THRU 2200-TRATAR-LINEA-EXIT
021500             UNTIL WS-FIN-ARCHIVO.
021600*
021700 2000-PROCESA-ARCHIVO-EXIT. EXIT.
021800*
021900******************************************************************
022000*2100-LEER-SIGUIENTE.                                            *
022100******************************************************************
022200 2100-LEER-SIGUIENTE.
022300*
022400     READ NMEA-CAPTURE-FILE
022500         AT END
022600             SET WS-FIN-ARCHIVO TO TRUE
022700     END-READ
022800     IF NOT WS-FIN-ARCHIVO
022900        ADD 1 TO WS-LINEAS-LEIDAS
023000     END-IF.
023100*
023200 2100-LEER-SIGUIENTE-EXIT. EXIT.
023300*
023400******************************************************************
023500*2200-TRATAR-LINEA.                                              *
023600******************************************************************
023700 2200-TRATAR-LINEA.
023800*
023900     IF NMEA-LINEA-ENTRADA EQUAL SPACES
024000        GO TO 2200-TRATAR-LINEA-SIGUIENTE
024100     END-IF
024200*
024300     PERFORM 2300-PARTIR-CAMPOS THRU 2300-PARTIR-CAMPOS-EXIT
024400     PERFORM 2400-RECONOCER-TIPO THRU 2400-RECONOCER-TIPO-EXIT
024500*
024600     IF WS-LINEA-NO-ES-RECONOCIDA
024700        GO TO 2200-TRATAR-LINEA-SIGUIENTE
024800     END-IF
024900*
025000     PERFORM 2500-VALIDAR-CHECKSUM THRU 2500-VALIDAR-CHECKSUM-EXIT
025100*
025200     ADD 1 TO GN-TOT-SENTENCIAS
025300*
025400     IF WS-CHECKSUM-NO-ES-VALIDO
025500        ADD 1 TO GN-TOT-CHECKSUM-ERR
025600        GO TO 2200-TRATAR-LINEA-SIGUIENTE
025700     END-IF
025800*
025900     IF WS-TIPO-ES-TXT
026000        GO TO 2200-TRATAR-LINEA-SIGUIENTE
026100     END-IF
026200*
026300     PERFORM 2600-PARSEAR-SENTENCIA
026400                                 THRU 2600-PARSEAR-SENTENCIA-EXIT
026500*
026600     IF GNEC0130-FIJO-VALIDO
026700        AND WS-CONVERSION-ES-VALIDA
026800        PERFORM 2700-ACUMULAR-POSICION
026900                                 THRU 2700-ACUMULAR-POSICION-EXIT
027000     END-IF.
027100*
027200 2200-TRATAR-LINEA-SIGUIENTE.
027300*
027400     PERFORM 2100-LEER-SIGUIENTE THRU 2100-LEER-SIGUIENTE-EXIT.
027500*
027600 2200-TRATAR-LINEA-EXIT. EXIT.
027700*
027800******************************************************************
027900*2300-PARTIR-CAMPOS.                                             *
028000******************************************************************
028100 2300-PARTIR-CAMPOS.
028200*
028300     MOVE SPACES TO WS-SENTENCIA-PARTIDA
028400     MOVE ZERO   TO WS-CANT-CAMPOS
028500*
028600     UNSTRING NMEA-LINEA-ENTRADA DELIMITED BY CA-COMA
028700         INTO WS-CAMPO(1)  WS-CAMPO(2)  WS-CAMPO(3)  WS-CAMPO(4)
028800              WS-CAMPO(5)  WS-CAMPO(6)  WS-CAMPO(7)  WS-CAMPO(8)
028900              WS-CAMPO(9)  WS-CAMPO(10) WS-CAMPO(11) WS-CAMPO(12)
029000              WS-CAMPO(13)
029100         TALLYING WS-CANT-CAMPOS.
029200*
029300 2300-PARTIR-CAMPOS-EXIT. EXIT.
029400*
029500******************************************************************
029600*2400-RECONOCER-TIPO.                                            *
029700*  EL NOMBRE DE LA SENTENCIA (CAMPO 1) TRAE EL SIGNO '$', DOS    *
029800*  LETRAS DE IDENTIFICADOR DE CONSTELACION (GP/GN/GL) Y LAS TRES *
029900*  LETRAS DEL TIPO DE SENTENCIA (RMC/GGA/GLL/TXT).               *
030000******************************************************************
030100 2400-RECONOCER-TIPO.
030200*
030300     SET WS-LINEA-NO-ES-RECONOCIDA TO TRUE
030400     MOVE SPACES TO WS-TIPO-NMEA
030500*
030600     IF WS-CAMPO(1)(1:1) EQUAL CA-DOLAR
030700        MOVE WS-CAMPO(1)(4:3) TO WS-TIPO-NMEA
030800        IF WS-TIPO-ES-RMC OR WS-TIPO-ES-GGA
030900           OR WS-TIPO-ES-GLL OR WS-TIPO-ES-TXT
031000           SET WS-LINEA-ES-RECONOCIDA TO TRUE
031100        END-IF
031200     END-IF.
031300*
031400 2400-RECONOCER-TIPO-EXIT. EXIT.
031500*
031600******************************************************************
031700*2500-VALIDAR-CHECKSUM.                                          *
031800******************************************************************
031900 2500-VALIDAR-CHECKSUM.
032000*
032100     MOVE NMEA-LINEA-ENTRADA    TO GNEC0110-LINEA
032200     CALL 'GN7C0110' USING GNEC0110
032300*
032400     IF GNEC0110-CHECKSUM-OK
032500        SET WS-CHECKSUM-ES-VALIDO TO TRUE
032600     ELSE
032700        SET WS-CHECKSUM-NO-ES-VALIDO TO TRUE
032800     END-IF.
032900*
033000 2500-VALIDAR-CHECKSUM-EXIT. EXIT.
033100*
033200******************************************************************
033300*2600-PARSEAR-SENTENCIA.                                         *
033400******************************************************************
033500 2600-PARSEAR-SENTENCIA.
033600*
033700     SET WS-CONVERSION-ES-VALIDA TO TRUE
033800     MOVE SPACES            TO GNEC0130-TIPO-SENTENCIA
033900     MOVE WS-TIPO-NMEA      TO GNEC0130-TIPO-SENTENCIA(1:3)
034000     SET WS-IX-CAMPO TO 1
034100     PERFORM 2610-COPIAR-CAMPO THRU 2610-COPIAR-CAMPO-EXIT
034200             VARYING WS-IX-CAMPO FROM 1 BY 1
034300             UNTIL WS-IX-CAMPO > 13
034400*
034500     CALL 'GN7C0130' USING GNEC0130
034600*
034700     IF GNEC0130-FIJO-VALIDO
034800        PERFORM 2620-CONVERTIR-LATITUD
034900                                 THRU 2620-CONVERTIR-LATITUD-EXIT
035000        PERFORM 2630-CONVERTIR-LONGITUD
035100                                 THRU 2630-CONVERTIR-LONGITUD-EXIT
035200        IF WS-TIPO-ES-RMC
035300           PERFORM 2640-ACTUALIZAR-RMC-EXTREMOS
035400                            THRU 2640-ACTUALIZAR-RMC-EXTREMOS-EXIT
035500        END-IF
035600     END-IF.
035700*
035800 2600-PARSEAR-SENTENCIA-EXIT. EXIT.
035900*
036000 2610-COPIAR-CAMPO.
036100*
036200     MOVE WS-CAMPO(WS-IX-CAMPO) TO GNEC0130-CAMPOS(WS-IX-CAMPO).
036300*
036400 2610-COPIAR-CAMPO-EXIT. EXIT.
036500*
036600******************************************************************
036700*2620-CONVERTIR-LATITUD.                                         *
036800******************************************************************
036900 2620-CONVERTIR-LATITUD.
037000*
037100     MOVE GNEC0130-LATITUD-CRUDA TO GNEC0120-VALOR-CRUDO
037200     MOVE GNEC0130-LAT-HEMI      TO GNEC0120-HEMISFERIO
037300     MOVE CA-TIPO-LATITUD        TO GNEC0120-TIPO-CAMPO
037400     CALL 'GN7C0120' USING GNEC0120
037500*
037600* GN00057 - SI GN7C0120 NO REGRESO COD-RETURN '00' (POR EJEMPLO
037700*           HEMISFERIO INVALIDO) LA POSICION NO SE ACUMULA.
037800     IF GNEC0120-COD-RETURN EQUAL '00'
037900        MOVE GNEC0120-GRADOS-DECIMALES TO WS-LATITUD-CONVERTIDA
038000     ELSE
038100        SET WS-CONVERSION-NO-ES-VALIDA TO TRUE
038200     END-IF.
038300*
038400 2620-CONVERTIR-LATITUD-EXIT. EXIT.
038500*
038600******************************************************************
038700*2630-CONVERTIR-LONGITUD.                                        *
038800******************************************************************
038900 2630-CONVERTIR-LONGITUD.
039000*
039100     MOVE GNEC0130-LONGITUD-CRUDA TO GNEC0120-VALOR-CRUDO
039200     MOVE GNEC0130-LON-HEMI       TO GNEC0120-HEMISFERIO
039300     MOVE CA-TIPO-LONGITUD        TO GNEC0120-TIPO-CAMPO
039400     CALL 'GN7C0120' USING GNEC0120
039500*
039600* GN00057 - SI GN7C0120 NO REGRESO COD-RETURN '00' (POR EJEMPLO
039700*           HEMISFERIO INVALIDO) LA POSICION NO SE ACUMULA.
039800     IF GNEC0120-COD-RETURN EQUAL '00'
039900        MOVE GNEC0120-GRADOS-DECIMALES TO WS-LONGITUD-CONVERTIDA
040000     ELSE
040100        SET WS-CONVERSION-NO-ES-VALIDA TO TRUE
040200     END-IF.
040300*
040400 2630-CONVERTIR-LONGITUD-EXIT. EXIT.
040500*
040600******************************************************************
040700*2640-ACTUALIZAR-RMC-EXTREMOS.                                   *
040800*  SE GUARDA LA FECHA/HORA DE LA PRIMERA SENTENCIA RMC ACEPTADA  *
040900*  (PARA EL CALCULO DE DURACION) Y SE ACTUALIZA LA ULTIMA EN     *
041000*  CADA RMC VALIDA SUBSECUENTE.                                  *
041100******************************************************************
041200 2640-ACTUALIZAR-RMC-EXTREMOS.
041300*
041400     IF GN-NO-HAY-RMC
041500        MOVE GNEC0130-FECHA    TO GN-PRIMERA-FECHA-RMC
041600        MOVE GNEC0130-HORA     TO GN-PRIMERA-HORA-RMC
041700        SET GN-HAY-RMC         TO TRUE
041800     END-IF
041900     MOVE GNEC0130-FECHA       TO GN-ULTIMA-FECHA-RMC
042000     MOVE GNEC0130-HORA        TO GN-ULTIMA-HORA-RMC.
042100*
042200 2640-ACTUALIZAR-RMC-EXTREMOS-EXIT. EXIT.
042300*
042400******************************************************************
042500*2700-ACUMULAR-POSICION.                                         *
042600******************************************************************
042700 2700-ACUMULAR-POSICION.
042800*
042900     IF GN-POS-CANTIDAD NOT LESS THAN CN-MAX-POSICIONES
043000        GO TO 2700-ACUMULAR-POSICION-EXIT
043100     END-IF
043200*
043300     ADD 1 TO GN-POS-CANTIDAD
043400     ADD 1 TO GN-TOT-POSICIONES
043500     SET GN-POS-IDX TO GN-POS-CANTIDAD
043600*
043700     MOVE GN-POS-CANTIDAD        TO GN-POS-NUMERO(GN-POS-IDX)
043800     MOVE WS-LATITUD-CONVERTIDA
043900                                 TO GN-POS-LATITUD(GN-POS-IDX)
044000     MOVE WS-LONGITUD-CONVERTIDA TO GN-POS-LONGITUD(GN-POS-IDX)
044100     MOVE GNEC0130-HORA          TO GN-POS-HORA(GN-POS-IDX)
044200     MOVE GNEC0130-ALTITUD       TO GN-POS-ALTITUD(GN-POS-IDX)
044300     MOVE GNEC0130-FECHA         TO GN-POS-FECHA(GN-POS-IDX)
044400*
044500     SET GN-HAY-POSICIONES       TO TRUE.
044600*
044700 2700-ACUMULAR-POSICION-EXIT. EXIT.
044800*
044900******************************************************************
045000*7000-CALCULA-ESTADISTICAS.                                      *
045100******************************************************************
045200 7000-CALCULA-ESTADISTICAS.
045300*
045400     CLOSE NMEA-CAPTURE-FILE
045500*
045600     IF GN-NO-HAY-POSICIONES
045700        GO TO 7000-CALCULA-ESTADISTICAS-EXIT
045800     END-IF
045900*
046000     SET GN-POS-IDX TO 1
046100     MOVE GN-POS-NUMERO(GN-POS-IDX)    TO GN-INI-NUMERO
046200     MOVE GN-POS-LATITUD(GN-POS-IDX)   TO GN-INI-LATITUD
046300     MOVE GN-POS-LONGITUD(GN-POS-IDX)  TO GN-INI-LONGITUD
046400     MOVE GN-POS-HORA(GN-POS-IDX)      TO GN-INI-HORA
046500*
046600     SET GN-POS-IDX TO GN-POS-CANTIDAD
046700     MOVE GN-POS-NUMERO(GN-POS-IDX)    TO GN-FIN-NUMERO
046800     MOVE GN-POS-LATITUD(GN-POS-IDX)   TO GN-FIN-LATITUD
046900     MOVE GN-POS-LONGITUD(GN-POS-IDX)  TO GN-FIN-LONGITUD
047000     MOVE GN-POS-HORA(GN-POS-IDX)      TO GN-FIN-HORA
047100*
047200     IF GN-HAY-RMC
047300        MOVE GN-PRIMERA-FECHA-RMC TO GNEC0140-FECHA-INI
047400        MOVE GN-PRIMERA-HORA-RMC  TO GNEC0140-HORA-INI
047500        MOVE GN-ULTIMA-FECHA-RMC  TO GNEC0140-FECHA-FIN
047600        MOVE GN-ULTIMA-HORA-RMC   TO GNEC0140-HORA-FIN
047700        CALL 'GN7C0140' USING GNEC0140
047800        MOVE GNEC0140-DIAS        TO GN-DUR-DIAS
047900        MOVE GNEC0140-HORAS       TO GN-DUR-HORAS
048000        MOVE GNEC0140-MINUTOS     TO GN-DUR-MINUTOS
048100        MOVE GNEC0140-SEGUNDOS    TO GN-DUR-SEGUNDOS
048200     END-IF.
048300*
048400 7000-CALCULA-ESTADISTICAS-EXIT. EXIT.
048500*
048600******************************************************************
048700*8000-GENERA-SALIDAS.                                            *
048800******************************************************************
048900 8000-GENERA-SALIDAS.
049000*
049100     CALL 'GN7C0200' USING GN-TB-POSICIONES GN-AREA-ESTADISTICAS
049200     CALL 'GN7C0210' USING GN-TB-POSICIONES GN-AREA-ESTADISTICAS
049300     CALL 'GN7C0220' USING GN-TB-POSICIONES GN-AREA-ESTADISTICAS
049400     CALL 'GN7C0230' USING GN-TB-POSICIONES GN-AREA-ESTADISTICAS.
049500*
049600 8000-GENERA-SALIDAS-EXIT. EXIT.
049700*
049800******************************************************************
049900*9000-FINAL.                                                     *
050000******************************************************************
050100 9000-FINAL.
050200*
050300     STOP RUN.
050400*
050500 9000-FINAL-EXIT. EXIT.
050600******************************************************************
