000100* GN7C0210: RUTINA QUE EXPORTA LA TABLA DE POSICIONES GPS EN      *
000200*           FORMATO CSV (VALORES SEPARADOS POR COMA)             *
000300******************************************************************
000400*                  IDENTIFICATION DIVISION                       *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700*
000800 PROGRAM-ID.    GN7C0210.
000900*
001000 AUTHOR.        E. LOPEZ C. ZUÑIGA.
001100*
001200 INSTALLATION.  ALNOVA TECHNOLOGIES CORPORATION.
001300*
001400 DATE-WRITTEN.  26-03-92.
001500*
001600 DATE-COMPILED.
001700*
001800 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
001900*
002000******************************************************************
002100*                     MODIFICATIONS LOG                          *
002200******************************************************************
002300*     CODE       AUTHOR  DATE     DESCRIPTION                    *
002400*     ---------- ------- -------- ------------------------------ *
002500*     @GN00017   ELCZ    26-03-92 CREACION DE LA RUTINA DE       *
002600*                                 EXPORTACION CSV                *
002700*     @GNY2K07   HGR     22-12-98 REVISION Y2K - SIN CAMPOS DE   *
002800*                                 FECHA EN ESTA RUTINA, SIN      *
002900*                                 IMPACTO                        *
003000*     @GN00015   MTZ     03-05-02 SE SEPARA DE LA RUTINA         *
003100*                                 ADMINISTRADORA GN7C0100        *
003200*     @GN00044   SRA     02-04-12 SE ESTANDARIZA A 6 DECIMALES   *
003300*                                 EN LATITUD Y LONGITUD          *
003400*     @GN00059   MTZ     11-07-11 SE EMPACA WS-COORDENADA-VALOR  *
003500*                                 A COMP-3, ESTANDAR DEL DEPTO    *
003600*                                 PARA DECIMALES CON SIGNO        *
003700******************************************************************
003800*                     ENVIRONMENT DIVISION                       *
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100*
004200 CONFIGURATION SECTION.
004300*
004400 SOURCE-COMPUTER.   IBM-4381.
004500 OBJECT-COMPUTER.   IBM-4381.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800*
004900 INPUT-OUTPUT SECTION.
005000*
005100 FILE-CONTROL.
005200     SELECT CSV-POSICIONES-FILE ASSIGN TO CSVOUT
005300                                ORGANIZATION IS LINE SEQUENTIAL
005400                                FILE STATUS IS WS-CSV-STATUS.
005500*
005600******************************************************************
005700*                       DATA DIVISION                            *
005800******************************************************************
005900 DATA DIVISION.
006000*
006100 FILE SECTION.
006200*
006300 FD  CSV-POSICIONES-FILE
006400     LABEL RECORDS ARE STANDARD
006500     RECORD CONTAINS 60 CHARACTERS.
006600 01  CSV-LINEA-SALIDA                PIC X(60).
006700 01  CSV-LINEA-CARACTERES REDEFINES CSV-LINEA-SALIDA.
006800     05  CSV-LINEA-CAR               PIC X(01) OCCURS 60 TIMES.
006900*
007000******************************************************************
007100*                  WORKING-STORAGE SECTION                       *
007200******************************************************************
007300 WORKING-STORAGE SECTION.
007400*
007500 01  CONSTANTES-0210.
007600     05  CA-ENCABEZADO           PIC X(35)
007700         VALUE 'position no,latitude,longitude,time'.
007800     05  CA-COMA                 PIC X(01) VALUE ','.
007900     05  FILLER                  PIC X(10).
008000*
008100 01  WS-ESTADO-ARCHIVOS.
008200     05  WS-CSV-STATUS           PIC X(02).
008300         88  WS-CSV-OK                   VALUE '00'.
008400     05  FILLER                  PIC X(08).
008500*
008600 01  WS-LINEA-TRABAJO            PIC X(60).
008700 01  WS-LINEA-CARACTERES REDEFINES WS-LINEA-TRABAJO.
008800     05  WS-LINEA-CAR            PIC X(01) OCCURS 60 TIMES.
008900*
009000 01  WS-CAMPOS-EDITADOS.
009100     05  WS-ED-NUMERO            PIC 9(06).
009200     05  WS-ED-LATITUD           PIC +999.999999.
009300     05  WS-ED-LONGITUD          PIC +999.999999.
009400     05  FILLER                  PIC X(10).
009500*
009600 01  WS-COORDENADA-GRUPO.
009700     05  WS-COORDENADA-VALOR     PIC S9(3)V9(6) COMP-3.
009800 01  WS-COORDENADA-ENTERA REDEFINES WS-COORDENADA-GRUPO
009900                                 PIC S9(09) COMP-3.
010000*
010100 01  WS-VARIABLES-0210.
010200     05  WS-PUNTERO              PIC S9(4) COMP VALUE 1.
010300     05  FILLER                  PIC X(10).
010400*
010500******************************************************************
010600*                       LINKAGE SECTION                          *
010700******************************************************************
010800 LINKAGE SECTION.
010900*
011000     COPY GNWC0001.
011100*
011200     COPY GNWC0002.
011300*
011400******************************************************************
011500*                       PROCEDURE DIVISION                       *
011600******************************************************************
011700 PROCEDURE DIVISION USING GN-TB-POSICIONES GN-AREA-ESTADISTICAS.
011800*
011900 0000-MAIN-RUTINA.
012000*
012100     PERFORM 1000-INICIO      THRU 1000-INICIO-EXIT
012200     PERFORM 2000-PROCESO     THRU 2000-PROCESO-EXIT
012300     PERFORM 9000-FINAL       THRU 9000-FINAL-EXIT.
012400*
012500 0000-MAIN-RUTINA-EXIT. EXIT.
012600*
012700******************************************************************
012800*1000-INICIO.                                                    *
012900******************************************************************
013000 1000-INICIO.
013100*
013200     OPEN OUTPUT CSV-POSICIONES-FILE
013300     IF NOT WS-CSV-OK
013400        DISPLAY 'GN7C0210 - ERROR AL ABRIR CSVOUT ' WS-CSV-STATUS
013500        GO TO 9000-FINAL
013600     END-IF.
013700*
013800 1000-INICIO-EXIT. EXIT.
013900*
014000******************************************************************
014100*2000-PROCESO.                                                   *
014200******************************************************************
014300 2000-PROCESO.
014400*
014500     MOVE SPACES       TO WS-LINEA-TRABAJO
014600     MOVE CA-ENCABEZADO TO WS-LINEA-TRABAJO(1:35)
014700     WRITE CSV-LINEA-SALIDA FROM WS-LINEA-TRABAJO
014800*
014900     IF GN-POS-CANTIDAD GREATER THAN ZERO
015000        PERFORM 2100-ESCRIBIR-POSICION
015100                                 THRU 2100-ESCRIBIR-POSICION-EXIT
015200                VARYING GN-POS-IDX FROM 1 BY 1
015300                UNTIL GN-POS-IDX > GN-POS-CANTIDAD
015400     END-IF
015500*
015600     CLOSE CSV-POSICIONES-FILE.
015700*
015800 2000-PROCESO-EXIT. EXIT.
015900*
016000******************************************************************
016100*2100-ESCRIBIR-POSICION.                                         *
016200******************************************************************
016300 2100-ESCRIBIR-POSICION.
016400*
016500     MOVE GN-POS-NUMERO(GN-POS-IDX)   TO WS-ED-NUMERO
016600     MOVE GN-POS-LATITUD(GN-POS-IDX)  TO WS-ED-LATITUD
016700     MOVE GN-POS-LONGITUD(GN-POS-IDX) TO WS-ED-LONGITUD
016800     MOVE SPACES                      TO WS-LINEA-TRABAJO
016900*
017000     SET WS-PUNTERO TO 1
017100     STRING WS-ED-NUMERO              DELIMITED BY SIZE
017200            CA-COMA                   DELIMITED BY SIZE
017300            WS-ED-LATITUD             DELIMITED BY SIZE
017400            CA-COMA                   DELIMITED BY SIZE
017500            WS-ED-LONGITUD            DELIMITED BY SIZE
017600            CA-COMA                   DELIMITED BY SIZE
017700            GN-POS-HORA(GN-POS-IDX)   DELIMITED BY SIZE
017800            INTO WS-LINEA-TRABAJO
017900            WITH POINTER WS-PUNTERO
018000*
018100     WRITE CSV-LINEA-SALIDA FROM WS-LINEA-TRABAJO.
018200*
018300 2100-ESCRIBIR-POSICION-EXIT. EXIT.
018400*
018500******************************************************************
018600*9000-FINAL.                                                     *
018700******************************************************************
018800 9000-FINAL.
018900*
019000     GOBACK.
019100*
019200 9000-FINAL-EXIT. EXIT.
019300******************************************************************
