000100******************************************************************
000200*GNEC0110 - GN7C0110 LINK AREA (VALIDACION DE CHECKSUM NMEA)     *
000300******************************************************************
000400*                     MODIFICATIONS LOG                          *
000500******************************************************************
000600*     CODE       AUTHOR  DATE     DESCRIPTION                    *
000700*     ---------- ------- -------- ------------------------------ *
000800*     @GN00003   RVH     15-03-92 CREACION DE LA COPY            *
000900******************************************************************
001000*B.MF GNEC0110                  GN7C0110 LINK AREA               *
001100*B.MF CPYLTH                    COPY LENGTH                      *
001200*B.IF INPUT                     INPUT FIELDS                     *
001300*B.IF LINEA                     LINEA CRUDA DE LA SENTENCIA NMEA *
001400*B.OF OUTPUT                    OUTPUT FIELDS                    *
001500*B.OF COD-RETURN                RETURN CODE                      *
001600*B/OF                           '00' CHECKSUM CORRECTO           *
001700*B/OF                           '10' CHECKSUM INCORRECTO O SIN   *
001800*B/OF                           TRAILER *HH                      *
001900*B.OF XOR-CALCULADO             VALOR XOR CALCULADO (0-255)      *
002000*B.OF XOR-ESPERADO              VALOR XOR TOMADO DEL TRAILER *HH *
002100******************************************************************
002200 03  GNEC0110.
002300     08  GNEC0110-CPYLTH             PIC S9(4) COMP VALUE +99.
002400     08  GNEC0110-INPUT.
002500         13  GNEC0110-LINEA          PIC X(82).
002600     08  GNEC0110-OUTPUT.
002700         13  GNEC0110-COD-RETURN     PIC X(02).
002800             88  GNEC0110-CHECKSUM-OK        VALUE '00'.
002900             88  GNEC0110-CHECKSUM-ERROR     VALUE '10'.
003000         13  GNEC0110-XOR-CALCULADO  PIC 9(03).
003100         13  GNEC0110-XOR-ESPERADO   PIC 9(03).
003200     08  FILLER                      PIC X(10).
003300******************************************************************
