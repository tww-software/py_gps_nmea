000100******************************************************************
000200*GNEC0130 - GN7C0130 LINK AREA (PARSEO DE SENTENCIAS RMC/GGA/GLL)*
000300******************************************************************
000400*                     MODIFICATIONS LOG                          *
000500******************************************************************
000600*     CODE       AUTHOR  DATE     DESCRIPTION                    *
000700*     ---------- ------- -------- ------------------------------ *
000800*     @GN00006   RVH     18-03-92 CREACION DE LA COPY            *
000900*     @GN00011   JCTZ    03-02-25 SE AGREGA VISTA GLL A LA TABLA *
001000*                                 DE CAMPOS YA DIVIDIDOS          *
001100*     @GN00058   MTZ     11-07-11 SE EMPACA ALTITUD A COMP-3,    *
001200*                                 ESTANDAR DEL DEPTO PARA         *
001300*                                 DECIMALES CON SIGNO             *
001400*     @GN00060   MTZ     11-07-11 LAS VISTAS RMC/GGA/GLL          *
001500*                                 BRINCABAN SOLO EL CAMPO         *
001600*                                 TIPO-SENTENCIA (5 BYTES) ANTES  *
001700*                                 DE SU PRIMER CAMPO, PERO        *
001800*                                 CAMPOS(1) CONTIENE EL NOMBRE DE *
001900*                                 LA SENTENCIA ($GPRMC, ETC.) QUE *
002000*                                 GN7C0100 COPIA AHI EN           *
002100*                                 2610-COPIAR-CAMPO; SE AGREGA UN *
002200*                                 SEGUNDO FILLER DE 10 BYTES PARA *
002300*                                 QUE CADA CAMPO DE LA VISTA      *
002400*                                 ALINEE CON CAMPOS(N+1) Y NO     *
002500*                                 CAMPOS(N)                      *
002600******************************************************************
002700*B.MF GNEC0130                  GN7C0130 LINK AREA               *
002800*B.MF CPYLTH                    COPY LENGTH                      *
002900*B.IF TIPO-SENTENCIA            'RMC', 'GGA' O 'GLL'             *
003000*B.IF CAMPOS                    LOS 13 CAMPOS DE LA SENTENCIA YA *
003100*B/IF                           DIVIDIDOS POR COMA POR EL        *
003200*B/IF                           ADMINISTRADOR (GN7C0100)         *
003300*B.OF LATITUD-CRUDA             DDMM.MMMM SIN CONVERTIR          *
003400*B.OF LONGITUD-CRUDA            DDDMM.MMMM SIN CONVERTIR         *
003500*B.OF HORA                      HHMMSS.FFF TAL CUAL SE RECIBIO   *
003600*B.OF FECHA                     DDMMAA (SOLO RMC)                *
003700*B.OF ALTITUD                   METROS (SOLO GGA)                *
003800*B.OF CALIDAD-FIJO              0-8 (SOLO GGA)                   *
003900*B.OF SW-VALIDO                 'S' FIJACION VALIDA, 'N' RECHAZA *
004000*B.OF COD-RETURN                '00' OK, '90' TIPO DESCONOCIDO   *
004100******************************************************************
004200 03  GNEC0130.
004300     08  GNEC0130-CPYLTH             PIC S9(4) COMP VALUE +180.
004400     08  GNEC0130-INPUT.
004500         13  GNEC0130-TIPO-SENTENCIA PIC X(05).
004600             88  GNEC0130-ES-RMC             VALUE 'RMC'.
004700             88  GNEC0130-ES-GGA             VALUE 'GGA'.
004800             88  GNEC0130-ES-GLL             VALUE 'GLL'.
004900         13  GNEC0130-CAMPOS OCCURS 13 TIMES
005000                             PIC X(10).
005100     08  GNEC0130-VISTA-RMC REDEFINES GNEC0130-INPUT.
005200         13  FILLER                  PIC X(05).
005300         13  FILLER                  PIC X(10).
005400         13  RMC-UTC-TIME            PIC X(10).
005500         13  RMC-STATUS              PIC X(10).
005600         13  RMC-LATITUD             PIC X(10).
005700         13  RMC-LAT-HEMI            PIC X(10).
005800         13  RMC-LONGITUD            PIC X(10).
005900         13  RMC-LON-HEMI            PIC X(10).
006000         13  RMC-SPEED-KNOTS         PIC X(10).
006100         13  RMC-COURSE              PIC X(10).
006200         13  RMC-DATE                PIC X(10).
006300         13  RMC-MAG-VARIATION       PIC X(10).
006400         13  RMC-MODE                PIC X(10).
006500         13  RMC-CHECKSUM            PIC X(10).
006600     08  GNEC0130-VISTA-GGA REDEFINES GNEC0130-INPUT.
006700         13  FILLER                  PIC X(05).
006800         13  FILLER                  PIC X(10).
006900         13  GGA-UTC-TIME            PIC X(10).
007000         13  GGA-LATITUD             PIC X(10).
007100         13  GGA-LAT-HEMI            PIC X(10).
007200         13  GGA-LONGITUD            PIC X(10).
007300         13  GGA-LON-HEMI            PIC X(10).
007400         13  GGA-FIX-QUALITY         PIC X(10).
007500         13  GGA-SATS-TRACKED        PIC X(10).
007600         13  GGA-HDOP                PIC X(10).
007700         13  GGA-ALTITUDE            PIC X(10).
007800         13  GGA-ALT-UNIT            PIC X(10).
007900         13  FILLER                  PIC X(20).
008000     08  GNEC0130-VISTA-GLL REDEFINES GNEC0130-INPUT.
008100         13  FILLER                  PIC X(05).
008200         13  FILLER                  PIC X(10).
008300         13  GLL-LATITUD             PIC X(10).
008400         13  GLL-LAT-HEMI            PIC X(10).
008500         13  GLL-LONGITUD            PIC X(10).
008600         13  GLL-LON-HEMI            PIC X(10).
008700         13  GLL-UTC-TIME            PIC X(10).
008800         13  GLL-STATUS              PIC X(10).
008900         13  FILLER                  PIC X(60).
009000     08  GNEC0130-OUTPUT.
009100         13  GNEC0130-LATITUD-CRUDA  PIC 9(04)V9(04).
009200         13  GNEC0130-LAT-HEMI       PIC X(01).
009300         13  GNEC0130-LONGITUD-CRUDA PIC 9(05)V9(04).
009400         13  GNEC0130-LON-HEMI       PIC X(01).
009500         13  GNEC0130-HORA           PIC X(10).
009600         13  GNEC0130-FECHA          PIC 9(06).
009700         13  GNEC0130-ALTITUD        PIC S9(05)V9(01) COMP-3.
009800         13  GNEC0130-CALIDAD-FIJO   PIC 9(01).
009900         13  GNEC0130-SW-VALIDO      PIC X(01).
010000             88  GNEC0130-FIJO-VALIDO        VALUE 'S'.
010100             88  GNEC0130-FIJO-INVALIDO      VALUE 'N'.
010200         13  GNEC0130-COD-RETURN     PIC X(02).
010300     08  FILLER                      PIC X(10).
010400******************************************************************
