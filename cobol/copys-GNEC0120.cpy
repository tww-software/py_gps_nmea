000100******************************************************************
000200*GNEC0120 - GN7C0120 LINK AREA (CONVERSION DE COORDENADAS)       *
000300******************************************************************
000400*                     MODIFICATIONS LOG                          *
000500******************************************************************
000600*     CODE       AUTHOR  DATE     DESCRIPTION                    *
000700*     ---------- ------- -------- ------------------------------ *
000800*     @GN00005   RVH     16-03-92 CREACION DE LA COPY            *
000900*     @GN00054   MTZ     11-07-11 SE EMPACA GRADOS-DECIMALES A   *
001000*                                 COMP-3; HEMISFERIO LONGITUD ES *
001100*                                 E/W (NUNCA E/O)                *
001200******************************************************************
001300*B.MF GNEC0120                  GN7C0120 LINK AREA               *
001400*B.MF CPYLTH                    COPY LENGTH                      *
001500*B.IF INPUT                     INPUT FIELDS                     *
001600*B.IF VALOR-CRUDO               DDMM.MMMM O DDDMM.MMMM SEGUN EL  *
001700*B/IF                           TIPO DE CAMPO                    *
001800*B.IF HEMISFERIO                N/S PARA LATITUD, E/W PARA       *
001900*B/IF                           LONGITUD                         *
002000*B.IF TIPO-CAMPO                'A' LATITUD, 'O' LONGITUD        *
002100*B.OF OUTPUT                    OUTPUT FIELDS                    *
002200*B.OF GRADOS-DECIMALES          GRADOS DECIMALES CON SIGNO       *
002300*B.OF COD-RETURN                '00' OK                          *
002400******************************************************************
002500 03  GNEC0120.
002600     08  GNEC0120-CPYLTH             PIC S9(4) COMP VALUE +45.
002700     08  GNEC0120-INPUT.
002800         13  GNEC0120-VALOR-CRUDO    PIC 9(05)V9(04).
002900         13  GNEC0120-HEMISFERIO     PIC X(01).
003000         13  GNEC0120-TIPO-CAMPO     PIC X(01).
003100             88  GNEC0120-ES-LATITUD         VALUE 'A'.
003200             88  GNEC0120-ES-LONGITUD        VALUE 'O'.
003300     08  GNEC0120-OUTPUT.
003400         13  GNEC0120-GRADOS-DECIMALES
003500                                     PIC S9(03)V9(06) COMP-3.
003600         13  GNEC0120-COD-RETURN     PIC X(02).
003700     08  FILLER                      PIC X(10).
003800******************************************************************
