000100* GN7C0200: RUTINA QUE IMPRIME EL REPORTE RESUMEN DE LA BITACORA  *
000200*           GPS (CONTADORES, POSICION INICIAL/FINAL Y DURACION)  *
000300******************************************************************
000400*                  IDENTIFICATION DIVISION                       *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700*
000800 PROGRAM-ID.    GN7C0200.
000900*
001000 AUTHOR.        E. LOPEZ C. ZUÑIGA.
001100*
001200 INSTALLATION.  ALNOVA TECHNOLOGIES CORPORATION.
001300*
001400 DATE-WRITTEN.  25-03-92.
001500*
001600 DATE-COMPILED.
001700*
001800 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
001900*
002000******************************************************************
002100*                     MODIFICATIONS LOG                          *
002200******************************************************************
002300*     CODE       AUTHOR  DATE     DESCRIPTION                    *
002400*     ---------- ------- -------- ------------------------------ *
002500*     @GN00016   ELCZ    25-03-92 CREACION DE LA RUTINA DE       *
002600*                                 REPORTE RESUMEN                *
002700*     @GNY2K06   HGR     22-12-98 REVISION Y2K - SOLO IMPRIME    *
002800*                                 FECHAS RECIBIDAS, SIN IMPACTO  *
002900*     @GN00015   MTZ     03-05-02 SE SEPARA DE LA RUTINA         *
003000*                                 ADMINISTRADORA GN7C0100        *
003100*     @GN00029   LPR     11-02-05 SI NO HAY POSICIONES ACEPTADAS *
003200*                                 SOLO SE IMPRIMEN LOS CONTADORES*
003300*     @GN00043   SRA     02-04-12 SE ALINEAN LAS ETIQUETAS A LA  *
003400*                                 COLUMNA 22 PARA TODAS LAS      *
003500*                                 LINEAS DEL REPORTE             *
003600*     @GN00059   MTZ     11-07-11 SE EMPACA WS-COORDENADA-VALOR  *
003700*                                 A COMP-3, ESTANDAR DEL DEPTO    *
003800*                                 PARA DECIMALES CON SIGNO        *
003900******************************************************************
004000*                     ENVIRONMENT DIVISION                       *
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300*
004400 CONFIGURATION SECTION.
004500*
004600 SOURCE-COMPUTER.   IBM-4381.
004700 OBJECT-COMPUTER.   IBM-4381.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000*
005100 INPUT-OUTPUT SECTION.
005200*
005300 FILE-CONTROL.
005400     SELECT RPT-SUMARIO-FILE    ASSIGN TO RPTOUT
005500                                ORGANIZATION IS LINE SEQUENTIAL
005600                                FILE STATUS IS WS-RPT-STATUS.
005700*
005800******************************************************************
005900*                       DATA DIVISION                            *
006000******************************************************************
006100 DATA DIVISION.
006200*
006300 FILE SECTION.
006400*
006500 FD  RPT-SUMARIO-FILE
006600     LABEL RECORDS ARE STANDARD
006700     RECORD CONTAINS 80 CHARACTERS.
006800 01  RPT-LINEA-SALIDA                PIC X(80).
006900*
007000******************************************************************
007100*                  WORKING-STORAGE SECTION                       *
007200******************************************************************
007300 WORKING-STORAGE SECTION.
007400*
007500 01  CONSTANTES-0200.
007600     05  CA-ETQ-TOT-SENT         PIC X(21)
007700         VALUE ' total sentences:    '.
007800     05  CA-ETQ-TOT-POS          PIC X(21)
007900         VALUE ' total positions:    '.
008000     05  CA-ETQ-TOT-CKS          PIC X(21)
008100         VALUE ' checksum errors:    '.
008200     05  CA-ETQ-POS-INI          PIC X(21)
008300         VALUE ' start position no:  '.
008400     05  CA-ETQ-POS-FIN          PIC X(21)
008500         VALUE ' end position no:    '.
008600     05  CA-ETQ-LATITUD          PIC X(21)
008700         VALUE '   latitude:         '.
008800     05  CA-ETQ-LONGITUD         PIC X(21)
008900         VALUE '   longitude:        '.
009000     05  CA-ETQ-HORA             PIC X(21)
009100         VALUE '   time:             '.
009200     05  CA-ETQ-DURACION         PIC X(21)
009300         VALUE ' duration:           '.
009400     05  CA-TITULO               PIC X(21)
009500         VALUE ' PY GPS NMEA SUMMARY '.
009600     05  FILLER                  PIC X(10).
009700*
009800 01  WS-ESTADO-ARCHIVOS.
009900     05  WS-RPT-STATUS           PIC X(02).
010000         88  WS-RPT-OK                   VALUE '00'.
010100     05  FILLER                  PIC X(08).
010200*
010300* AREA DE TRABAJO PARA LA LINEA DE SALIDA, VISTA COMO CADENA DE
010400* CARACTERES PARA FACILITAR EL RELLENO POR POSICION.
010500 01  WS-LINEA-TRABAJO            PIC X(80).
010600 01  WS-LINEA-CARACTERES REDEFINES WS-LINEA-TRABAJO.
010700     05  WS-LINEA-CAR            PIC X(01) OCCURS 80 TIMES.
010800*
010900 01  WS-CAMPOS-EDITADOS.
011000     05  WS-ED-CONTADOR          PIC ZZZZZ9.
011100     05  WS-ED-COORDENADA        PIC +999.999999.
011200     05  WS-ED-DIAS              PIC ZZZZZ9.
011300     05  WS-ED-HORAS             PIC Z9.
011400     05  WS-ED-MINUTOS           PIC Z9.
011500     05  WS-ED-SEGUNDOS          PIC Z9.
011600     05  FILLER                  PIC X(10).
011700*
011800 01  WS-COORDENADA-GRUPO.
011900     05  WS-COORDENADA-VALOR     PIC S9(3)V9(6) COMP-3.
012000 01  WS-COORDENADA-ENTERA REDEFINES WS-COORDENADA-GRUPO
012100                                 PIC S9(09) COMP-3.
012200*
012300 01  WS-VALOR-DURACION           PIC X(58).
012400 01  WS-VALOR-DURACION-CAR REDEFINES WS-VALOR-DURACION.
012500     05  WS-VALOR-DURACION-CARACTER
012600                                 PIC X(01) OCCURS 58 TIMES.
012700*
012800 01  WS-VARIABLES-0200.
012900     05  WS-PUNTERO              PIC S9(4) COMP VALUE 1.
013000     05  FILLER                  PIC X(10).
013100*
013200******************************************************************
013300*                       LINKAGE SECTION                          *
013400******************************************************************
013500 LINKAGE SECTION.
013600*
013700     COPY GNWC0001.
013800*
013900     COPY GNWC0002.
014000*
014100******************************************************************
014200*                       PROCEDURE DIVISION                       *
014300******************************************************************
014400 PROCEDURE DIVISION USING GN-TB-POSICIONES GN-AREA-ESTADISTICAS.
014500*
014600 0000-MAIN-RUTINA.
014700*
014800     PERFORM 1000-INICIO      THRU 1000-INICIO-EXIT
014900     PERFORM 2000-PROCESO     THRU 2000-PROCESO-EXIT
015000     PERFORM 9000-FINAL       THRU 9000-FINAL-EXIT.
015100*
015200 0000-MAIN-RUTINA-EXIT. EXIT.
015300*
015400******************************************************************
015500*1000-INICIO.                                                    *
015600******************************************************************
015700 1000-INICIO.
015800*
015900     OPEN OUTPUT RPT-SUMARIO-FILE
016000     IF NOT WS-RPT-OK
016100        DISPLAY 'GN7C0200 - ERROR AL ABRIR RPTOUT ' WS-RPT-STATUS
016200        GO TO 9000-FINAL
016300     END-IF.
016400*
016500 1000-INICIO-EXIT. EXIT.
016600*
016700******************************************************************
016800*2000-PROCESO.                                                   *
016900******************************************************************
017000 2000-PROCESO.
017100*
017200     PERFORM 2100-ESCRIBIR-TITULO
017300                                 THRU 2100-ESCRIBIR-TITULO-EXIT
017400     PERFORM 2200-ESCRIBIR-CONTADORES
017500                           THRU 2200-ESCRIBIR-CONTADORES-EXIT
017600*
017700     IF GN-HAY-POSICIONES
017800        PERFORM 2300-ESCRIBIR-POSICION-INICIAL
017900                      THRU 2300-ESCRIBIR-POSICION-INICIAL-EXIT
018000        PERFORM 2400-ESCRIBIR-POSICION-FINAL
018100                            THRU 2400-ESCRIBIR-POSICION-FINAL-EXIT
018200        PERFORM 2500-ESCRIBIR-DURACION
018300                            THRU 2500-ESCRIBIR-DURACION-EXIT
018400     END-IF
018500*
018600     CLOSE RPT-SUMARIO-FILE.
018700*
018800 2000-PROCESO-EXIT. EXIT.
018900*
019000******************************************************************
019100*2100-ESCRIBIR-TITULO.                                           *
019200******************************************************************
019300 2100-ESCRIBIR-TITULO.
019400*
019500     MOVE SPACES     TO WS-LINEA-TRABAJO
019600     MOVE CA-TITULO  TO WS-LINEA-TRABAJO(1:21)
019700     WRITE RPT-LINEA-SALIDA FROM WS-LINEA-TRABAJO.
019800*
019900 2100-ESCRIBIR-TITULO-EXIT. EXIT.
020000*
020100******************************************************************
020200*2200-ESCRIBIR-CONTADORES.                                       *
020300******************************************************************
020400 2200-ESCRIBIR-CONTADORES.
020500*
020600     MOVE SPACES            TO WS-LINEA-TRABAJO
020700     MOVE CA-ETQ-TOT-SENT   TO WS-LINEA-TRABAJO(1:21)
020800     MOVE GN-TOT-SENTENCIAS TO WS-ED-CONTADOR
020900     MOVE WS-ED-CONTADOR    TO WS-LINEA-TRABAJO(22:6)
021000     WRITE RPT-LINEA-SALIDA FROM WS-LINEA-TRABAJO
021100*
021200     MOVE SPACES            TO WS-LINEA-TRABAJO
021300     MOVE CA-ETQ-TOT-POS    TO WS-LINEA-TRABAJO(1:21)
021400     MOVE GN-TOT-POSICIONES TO WS-ED-CONTADOR
021500     MOVE WS-ED-CONTADOR    TO WS-LINEA-TRABAJO(22:6)
021600     WRITE RPT-LINEA-SALIDA FROM WS-LINEA-TRABAJO
021700*
021800     MOVE SPACES              TO WS-LINEA-TRABAJO
021900     MOVE CA-ETQ-TOT-CKS      TO WS-LINEA-TRABAJO(1:21)
022000     MOVE GN-TOT-CHECKSUM-ERR TO WS-ED-CONTADOR
022100     MOVE WS-ED-CONTADOR      TO WS-LINEA-TRABAJO(22:6)
022200     WRITE RPT-LINEA-SALIDA FROM WS-LINEA-TRABAJO.
022300*
022400 2200-ESCRIBIR-CONTADORES-EXIT. EXIT.
022500*
022600******************************************************************
022700*2300-ESCRIBIR-POSICION-INICIAL.                                 *
022800******************************************************************
022900 2300-ESCRIBIR-POSICION-INICIAL.
023000*
023100     MOVE SPACES         TO WS-LINEA-TRABAJO
023200     MOVE CA-ETQ-POS-INI TO WS-LINEA-TRABAJO(1:21)
023300     MOVE GN-INI-NUMERO  TO WS-ED-CONTADOR
023400     MOVE WS-ED-CONTADOR TO WS-LINEA-TRABAJO(22:6)
023500     WRITE RPT-LINEA-SALIDA FROM WS-LINEA-TRABAJO
023600*
023700     MOVE SPACES            TO WS-LINEA-TRABAJO
023800     MOVE CA-ETQ-LATITUD    TO WS-LINEA-TRABAJO(1:21)
023900     MOVE GN-INI-LATITUD    TO WS-ED-COORDENADA
024000     MOVE WS-ED-COORDENADA  TO WS-LINEA-TRABAJO(22:11)
024100     WRITE RPT-LINEA-SALIDA FROM WS-LINEA-TRABAJO
024200*
024300     MOVE SPACES            TO WS-LINEA-TRABAJO
024400     MOVE CA-ETQ-LONGITUD   TO WS-LINEA-TRABAJO(1:21)
024500     MOVE GN-INI-LONGITUD   TO WS-ED-COORDENADA
024600     MOVE WS-ED-COORDENADA  TO WS-LINEA-TRABAJO(22:11)
024700     WRITE RPT-LINEA-SALIDA FROM WS-LINEA-TRABAJO
024800*
024900     MOVE SPACES         TO WS-LINEA-TRABAJO
025000     MOVE CA-ETQ-HORA    TO WS-LINEA-TRABAJO(1:21)
025100     MOVE GN-INI-HORA    TO WS-LINEA-TRABAJO(22:10)
025200     WRITE RPT-LINEA-SALIDA FROM WS-LINEA-TRABAJO.
025300*
025400 2300-ESCRIBIR-POSICION-INICIAL-EXIT. EXIT.
025500*
025600******************************************************************
025700*2400-ESCRIBIR-POSICION-FINAL.                                   *
025800******************************************************************
025900 2400-ESCRIBIR-POSICION-FINAL.
026000*
026100     MOVE SPACES         TO WS-LINEA-TRABAJO
026200     MOVE CA-ETQ-POS-FIN TO WS-LINEA-TRABAJO(1:21)
026300     MOVE GN-FIN-NUMERO  TO WS-ED-CONTADOR
026400     MOVE WS-ED-CONTADOR TO WS-LINEA-TRABAJO(22:6)
026500     WRITE RPT-LINEA-SALIDA FROM WS-LINEA-TRABAJO
026600*
026700     MOVE SPACES            TO WS-LINEA-TRABAJO
026800     MOVE CA-ETQ-LATITUD    TO WS-LINEA-TRABAJO(1:21)
026900     MOVE GN-FIN-LATITUD    TO WS-ED-COORDENADA
027000     MOVE WS-ED-COORDENADA  TO WS-LINEA-TRABAJO(22:11)
027100     WRITE RPT-LINEA-SALIDA FROM WS-LINEA-TRABAJO
027200*
027300     MOVE SPACES            TO WS-LINEA-TRABAJO
027400     MOVE CA-ETQ-LONGITUD   TO WS-LINEA-TRABAJO(1:21)
027500     MOVE GN-FIN-LONGITUD   TO WS-ED-COORDENADA
027600     MOVE WS-ED-COORDENADA  TO WS-LINEA-TRABAJO(22:11)
027700     WRITE RPT-LINEA-SALIDA FROM WS-LINEA-TRABAJO
027800*
027900     MOVE SPACES         TO WS-LINEA-TRABAJO
028000     MOVE CA-ETQ-HORA    TO WS-LINEA-TRABAJO(1:21)
028100     MOVE GN-FIN-HORA    TO WS-LINEA-TRABAJO(22:10)
028200     WRITE RPT-LINEA-SALIDA FROM WS-LINEA-TRABAJO.
028300*
028400 2400-ESCRIBIR-POSICION-FINAL-EXIT. EXIT.
028500*
028600******************************************************************
028700*2500-ESCRIBIR-DURACION.                                         *
028800*  LA LINEA DE DURACION SE ARMA POR PARTES (NUMERO Y TEXTO FIJO) *
028900*  PORQUE SU LONGITUD VARIA SEGUN EL NUMERO DE DIGITOS.          *
029000******************************************************************
029100 2500-ESCRIBIR-DURACION.
029200*
029300     MOVE SPACES         TO WS-LINEA-TRABAJO WS-VALOR-DURACION
029400     MOVE CA-ETQ-DURACION TO WS-LINEA-TRABAJO(1:21)
029500*
029600     MOVE GN-DUR-DIAS    TO WS-ED-DIAS
029700     MOVE GN-DUR-HORAS   TO WS-ED-HORAS
029800     MOVE GN-DUR-MINUTOS TO WS-ED-MINUTOS
029900     MOVE GN-DUR-SEGUNDOS TO WS-ED-SEGUNDOS
030000*
030100     SET WS-PUNTERO TO 1
030200     STRING WS-ED-DIAS    DELIMITED BY SIZE
030300            ' days '      DELIMITED BY SIZE
030400            WS-ED-HORAS   DELIMITED BY SIZE
030500            ' hours '     DELIMITED BY SIZE
030600            WS-ED-MINUTOS DELIMITED BY SIZE
030700            ' minutes '   DELIMITED BY SIZE
030800            WS-ED-SEGUNDOS DELIMITED BY SIZE
030900            ' seconds'    DELIMITED BY SIZE
031000            INTO WS-VALOR-DURACION
031100            WITH POINTER WS-PUNTERO
031200*
031300     MOVE WS-VALOR-DURACION TO WS-LINEA-TRABAJO(22:58)
031400     WRITE RPT-LINEA-SALIDA FROM WS-LINEA-TRABAJO.
031500*
031600 2500-ESCRIBIR-DURACION-EXIT. EXIT.
031700*
031800******************************************************************
031900*9000-FINAL.                                                     *
032000******************************************************************
032100 9000-FINAL.
032200*
032300     GOBACK.
032400*
032500 9000-FINAL-EXIT. EXIT.
032600******************************************************************
