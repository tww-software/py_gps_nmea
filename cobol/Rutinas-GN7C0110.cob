000100* GN7C0110: RUTINA QUE VALIDA EL CHECKSUM XOR DE UNA SENTENCIA   *
000200*           NMEA CAPTURADA EN EL PROCESO DE BITACORAS GPS        *
000300******************************************************************
000400*                  IDENTIFICATION DIVISION                       *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700*
000800 PROGRAM-ID.    GN7C0110.
000900*
001000 AUTHOR.        R. VILLASEÑOR HDEZ.
001100*
001200 INSTALLATION.  ALNOVA TECHNOLOGIES CORPORATION.
001300*
001400 DATE-WRITTEN.  15-03-92.
001500*
001600 DATE-COMPILED.
001700*
001800 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
001900*
002000******************************************************************
002100*                     MODIFICATIONS LOG                          *
002200******************************************************************
002300*     CODE       AUTHOR  DATE     DESCRIPTION                    *
002400*     ---------- ------- -------- ------------------------------ *
002500*     @GN00003   RVH     15-03-92 CREACION DE LA RUTINA PARA EL  *
002600*                                 PROCESO BATCH DE BITACORAS GPS *
002700*     @GN00009   ELCZ    04-07-93 SE CORRIGE EL RECORRIDO DE LA  *
002800*                                 LINEA CUANDO TRAE MENOS DE 82  *
002900*                                 POSICIONES INFORMADAS          *
003000*     @GN00014   MTZ     11-11-95 SE ACEPTA TRAILER *HH EN       *
003100*                                 MINUSCULAS                     *
003200*     @GNY2K01   HGR     09-12-98 REVISION Y2K - SIN CAMPOS DE   *
003300*                                 FECHA EN ESTA RUTINA, SIN      *
003400*                                 IMPACTO                        *
003500*     @GN00021   LPR     23-05-02 SE AGREGA CONTADOR DE BYTES    *
003600*                                 RECORRIDOS PARA DIAGNOSTICO    *
003700*     @GN00033   JCTZ    17-08-07 SE REESCRIBE EL CALCULO DE XOR *
003800*                                 POR TABLA DE COLACION, SIN     *
003900*                                 USAR RUTINAS DE LENGUAJE       *
004000*     @GN00041   SRA     29-01-12 SE ESTANDARIZA CODIGO DE       *
004100*                                 RETORNO A 2 POSICIONES         *
004200*     @GN00061   MTZ     11-07-11 SE CORRIGE 8100-BUSCAR-EN-     *
004300*                                 TABLA-ASCII: WS-TABLA-ASCII-LIT*
004400*                                 INICIA EN ESPACIO (ASCII 32),  *
004500*                                 NO 31; LA FORMULA SUMABA 31 Y  *
004600*                                 REGRESABA UN CODIGO UN DIGITO  *
004700*                                 MENOR AL REAL PARA TODO        *
004800*                                 CARACTER, INVALIDANDO EL XOR   *
004900*                                 ESPERADO DE CASI TODA SENTENCIA*
005000******************************************************************
005100*                     ENVIRONMENT DIVISION                       *
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400*
005500 CONFIGURATION SECTION.
005600*
005700 SOURCE-COMPUTER.   IBM-4381.
005800 OBJECT-COMPUTER.   IBM-4381.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100*
006200******************************************************************
006300*                       DATA DIVISION                            *
006400******************************************************************
006500 DATA DIVISION.
006600*
006700******************************************************************
006800*                  WORKING-STORAGE SECTION                       *
006900******************************************************************
007000 WORKING-STORAGE SECTION.
007100*
007200******************************************************************
007300*               CONSTANTES                                       *
007400******************************************************************
007500 01  CONSTANTES-0110.
007600     05  CA-DOLAR                PIC X(01)  VALUE '$'.
007700     05  CA-ASTERISCO            PIC X(01)  VALUE '*'.
007800     05  CN-82                   PIC S9(4) COMP VALUE 82.
007900     05  CN-95                   PIC S9(4) COMP VALUE 95.
008000     05  CN-16                   PIC S9(4) COMP VALUE 16.
008100     05  FILLER                  PIC X(10).
008200*
008300******************************************************************
008400*     TABLA DE COLACION IMPRIMIBLE (ASCII 32 A 126), USADA PARA  *
008500*     OBTENER EL VALOR NUMERICO DE UN CARACTER SIN RECURRIR A    *
008600*     RUTINAS DE CONVERSION DEL COMPILADOR.                      *
008700******************************************************************
008800 01  WS-TABLA-ASCII-LIT.
008900     05  FILLER PIC X(95) VALUE
009000         ' !"#$%&''()*+,-./0123456789:;<=>?@ABCDEFGHIJKLMNOPQ'
009100        -'RSTUVWXYZ[\]^_`abcdefghijklmnopqrstuvwxyz{|}~'.
009200 01  WS-TABLA-ASCII REDEFINES WS-TABLA-ASCII-LIT.
009300     05  WS-TABLA-ASCII-CAR      PIC X(01) OCCURS 95 TIMES.
009400*
009500 01  WS-TABLA-HEX-LIT.
009600     05  FILLER PIC X(16) VALUE '0123456789ABCDEF'.
009700 01  WS-TABLA-HEX REDEFINES WS-TABLA-HEX-LIT.
009800     05  WS-TABLA-HEX-CAR        PIC X(01) OCCURS 16 TIMES.
009900*
010000******************************************************************
010100*               AREA DE TRABAJO                                  *
010200******************************************************************
010300 01  WS-LINEA-TRABAJO            PIC X(82).
010400 01  WS-LINEA-CARACTERES REDEFINES WS-LINEA-TRABAJO.
010500     05  WS-CARACTER             PIC X(01) OCCURS 82 TIMES.
010600*
010700 01  WS-TRAILER-CRUDO.
010800     05  WS-DIGITO-ALTO          PIC X(01).
010900     05  WS-DIGITO-BAJO          PIC X(01).
011000     05  FILLER                  PIC X(08).
011100*
011200 01  WS-VARIABLES-0110.
011300     05  WS-IX-CAR               PIC S9(4) COMP.
011400     05  WS-IX-TABLA             PIC S9(4) COMP.
011500     05  WS-IX-BIT               PIC S9(4) COMP.
011600     05  WS-BYTES-RECORRIDOS     PIC S9(4) COMP VALUE ZERO.
011700     05  WS-POS-DOLAR            PIC S9(4) COMP VALUE ZERO.
011800     05  WS-POS-ASTERISCO        PIC S9(4) COMP VALUE ZERO.
011900     05  WS-VALOR-XOR            PIC S9(4) COMP VALUE ZERO.
012000     05  WS-VALOR-CARACTER       PIC S9(4) COMP VALUE ZERO.
012100     05  WS-VALOR-CARACTER-CAR   PIC X(01).
012200     05  WS-VALOR-ALTO           PIC S9(4) COMP VALUE ZERO.
012300     05  WS-VALOR-BAJO           PIC S9(4) COMP VALUE ZERO.
012400     05  WS-RESTO-A              PIC S9(4) COMP.
012500     05  WS-RESTO-B              PIC S9(4) COMP.
012600     05  WS-BIT-A                PIC S9(4) COMP.
012700     05  WS-BIT-B                PIC S9(4) COMP.
012800     05  WS-PESO-BIT             PIC S9(4) COMP.
012900     05  FILLER                  PIC X(10).
013000*
013100 01  WS-SW-ENCONTRADO            PIC X.
013200     88  WS-DOLAR-ENCONTRADO             VALUE 'S'.
013300     88  WS-DOLAR-NO-ENCONTRADO          VALUE 'N'.
013400 01  WS-SW-TRAILER                PIC X.
013500     88  WS-TRAILER-ENCONTRADO            VALUE 'S'.
013600     88  WS-TRAILER-NO-ENCONTRADO         VALUE 'N'.
013700 01  WS-SW-TABLA                  PIC X.
013800     88  WS-CARACTER-LOCALIZADO           VALUE 'S'.
013900     88  WS-CARACTER-NO-LOCALIZADO        VALUE 'N'.
014000*
014100******************************************************************
014200*                       LINKAGE SECTION                          *
014300******************************************************************
014400 LINKAGE SECTION.
014500*
014600     COPY GNEC0110 REPLACING 03 BY 01.
014700*
014800******************************************************************
014900*                       PROCEDURE DIVISION                       *
015000******************************************************************
015100 PROCEDURE DIVISION USING GNEC0110.
015200*
015300 0000-MAIN-RUTINA.
015400*
015500     PERFORM 1000-INICIO      THRU 1000-INICIO-EXIT
015600     PERFORM 2000-PROCESO     THRU 2000-PROCESO-EXIT
015700     PERFORM 9000-FINAL       THRU 9000-FINAL-EXIT.
015800*
015900 0000-MAIN-RUTINA-EXIT. EXIT.
016000*
016100******************************************************************
016200*1000-INICIO.                                                    *
016300******************************************************************
016400 1000-INICIO.
016500*
016600     MOVE GNEC0110-LINEA        TO WS-LINEA-TRABAJO
016700     MOVE SPACES                TO GNEC0110-COD-RETURN
016800     MOVE ZERO                  TO GNEC0110-XOR-CALCULADO
016900                                    GNEC0110-XOR-ESPERADO
017000     MOVE ZERO                  TO WS-POS-DOLAR WS-POS-ASTERISCO
017100                                    WS-VALOR-XOR
017200     SET WS-DOLAR-NO-ENCONTRADO TO TRUE
017300     SET WS-TRAILER-NO-ENCONTRADO TO TRUE.
017400*
017500 1000-INICIO-EXIT. EXIT.
017600*
017700******************************************************************
017800*2000-PROCESO.                                                   *
017900******************************************************************
018000 2000-PROCESO.
018100*
018200     PERFORM 2100-BUSCAR-DOLAR THRU 2100-BUSCAR-DOLAR-EXIT
018300             VARYING WS-IX-CAR FROM 1 BY 1
018400             UNTIL WS-IX-CAR > CN-82
018500                OR WS-DOLAR-ENCONTRADO
018600*
018700     IF WS-DOLAR-NO-ENCONTRADO
018800        MOVE '10'                TO GNEC0110-COD-RETURN
018900        GO TO 2000-PROCESO-EXIT
019000     END-IF
019100*
019200     PERFORM 2200-BUSCAR-ASTERISCO THRU 2200-BUSCAR-ASTERISCO-EXIT
019300             VARYING WS-IX-CAR FROM WS-POS-DOLAR BY 1
019400             UNTIL WS-IX-CAR > CN-82
019500                OR WS-TRAILER-ENCONTRADO
019600*
019700     IF WS-TRAILER-ENCONTRADO
019800        IF WS-POS-ASTERISCO + 2 > CN-82
019900           SET WS-TRAILER-NO-ENCONTRADO TO TRUE
020000        END-IF
020100     END-IF
020200*
020300     IF WS-TRAILER-NO-ENCONTRADO
020400        MOVE '10'                TO GNEC0110-COD-RETURN
020500        GO TO 2000-PROCESO-EXIT
020600     END-IF
020700*
020800     PERFORM 2300-CALCULAR-XOR    THRU 2300-CALCULAR-XOR-EXIT
020900     PERFORM 2400-OBTENER-ESPERADO
021000                                  THRU 2400-OBTENER-ESPERADO-EXIT
021100*
021200     IF GNEC0110-XOR-CALCULADO EQUAL GNEC0110-XOR-ESPERADO
021300        MOVE '00'                TO GNEC0110-COD-RETURN
021400     ELSE
021500        MOVE '10'                TO GNEC0110-COD-RETURN
021600     END-IF.
021700*
021800 2000-PROCESO-EXIT. EXIT.
021900*
022000******************************************************************
022100*2100-BUSCAR-DOLAR.                                              *
022200******************************************************************
022300 2100-BUSCAR-DOLAR.
022400*
022500     IF WS-CARACTER(WS-IX-CAR) EQUAL CA-DOLAR
022600        MOVE WS-IX-CAR            TO WS-POS-DOLAR
022700        SET WS-DOLAR-ENCONTRADO   TO TRUE
022800     END-IF.
022900*
023000 2100-BUSCAR-DOLAR-EXIT. EXIT.
023100*
023200******************************************************************
023300*2200-BUSCAR-ASTERISCO.                                          *
023400******************************************************************
023500 2200-BUSCAR-ASTERISCO.
023600*
023700     IF WS-CARACTER(WS-IX-CAR) EQUAL CA-ASTERISCO
023800        MOVE WS-IX-CAR            TO WS-POS-ASTERISCO
023900        SET WS-TRAILER-ENCONTRADO TO TRUE
024000     END-IF.
024100*
024200 2200-BUSCAR-ASTERISCO-EXIT. EXIT.
024300*
024400******************************************************************
024500*2300-CALCULAR-XOR.                                              *
024600* GN00033 - RECORRE LOS CARACTERES ESTRICTAMENTE ENTRE EL '$' Y  *
024700*           EL '*' ACUMULANDO EL OR-EXCLUSIVO DE SUS CODIGOS     *
024800*           DE COLACION, TOMADOS DE LA TABLA WS-TABLA-ASCII.     *
024900******************************************************************
025000 2300-CALCULAR-XOR.
025100*
025200     MOVE ZERO TO WS-VALOR-XOR
025300     COMPUTE WS-IX-CAR = WS-POS-DOLAR + 1
025400     PERFORM 2310-ACUMULAR-BYTE THRU 2310-ACUMULAR-BYTE-EXIT
025500             VARYING WS-IX-CAR FROM WS-IX-CAR BY 1
025600             UNTIL WS-IX-CAR NOT LESS THAN WS-POS-ASTERISCO
025700     MOVE WS-VALOR-XOR           TO GNEC0110-XOR-CALCULADO.
025800*
025900 2300-CALCULAR-XOR-EXIT. EXIT.
026000*
026100******************************************************************
026200*2310-ACUMULAR-BYTE.                                             *
026300******************************************************************
026400 2310-ACUMULAR-BYTE.
026500*
026600     PERFORM 8100-BUSCAR-EN-TABLA-ASCII
026700                           THRU 8100-BUSCAR-EN-TABLA-ASCII-EXIT
026800     PERFORM 8300-XOR-OCHO-BITS THRU 8300-XOR-OCHO-BITS-EXIT
026900     ADD 1 TO WS-BYTES-RECORRIDOS.
027000*
027100 2310-ACUMULAR-BYTE-EXIT. EXIT.
027200*
027300******************************************************************
027400*2400-OBTENER-ESPERADO.                                          *
027500******************************************************************
027600 2400-OBTENER-ESPERADO.
027700*
027800     MOVE WS-CARACTER(WS-POS-ASTERISCO + 1) TO WS-DIGITO-ALTO
027900     MOVE WS-CARACTER(WS-POS-ASTERISCO + 2) TO WS-DIGITO-BAJO
028000* GN00014 - SE NORMALIZA EL TRAILER A MAYUSCULAS
028100     INSPECT WS-DIGITO-ALTO CONVERTING
028200         'abcdef' TO 'ABCDEF'
028300     INSPECT WS-DIGITO-BAJO CONVERTING
028400         'abcdef' TO 'ABCDEF'
028500*
028600     MOVE WS-DIGITO-ALTO         TO WS-VALOR-CARACTER-CAR
028700     PERFORM 8200-BUSCAR-EN-TABLA-HEX
028800                           THRU 8200-BUSCAR-EN-TABLA-HEX-EXIT
028900     MOVE WS-IX-TABLA            TO WS-VALOR-ALTO
029000*
029100     MOVE WS-DIGITO-BAJO         TO WS-VALOR-CARACTER-CAR
029200     PERFORM 8200-BUSCAR-EN-TABLA-HEX
029300                           THRU 8200-BUSCAR-EN-TABLA-HEX-EXIT
029400     MOVE WS-IX-TABLA            TO WS-VALOR-BAJO
029500*
029600     COMPUTE GNEC0110-XOR-ESPERADO =
029700             (WS-VALOR-ALTO * CN-16) + WS-VALOR-BAJO.
029800*
029900 2400-OBTENER-ESPERADO-EXIT. EXIT.
030000*
030100******************************************************************
030200*8100-BUSCAR-EN-TABLA-ASCII.                                     *
030300*  BUSQUEDA SECUENCIAL DEL CARACTER EN LA TABLA DE COLACION.     *
030400*  LA POSICION ENCONTRADA MAS 32 ES EL CODIGO DEL CARACTER, YA   *
030500*  QUE WS-TABLA-ASCII-LIT INICIA EN EL ESPACIO (ASCII 32).       *
030600* GN00061 - ERA MAS 31; EL INDICE 1 (ESPACIO) DEBE DAR 32, NO 31 *
030700******************************************************************
030800 8100-BUSCAR-EN-TABLA-ASCII.
030900*
031000     SET WS-CARACTER-NO-LOCALIZADO TO TRUE
031100     PERFORM 8110-COMPARAR-ASCII THRU 8110-COMPARAR-ASCII-EXIT
031200             VARYING WS-IX-TABLA FROM 1 BY 1
031300             UNTIL WS-IX-TABLA > CN-95
031400                OR WS-CARACTER-LOCALIZADO
031500     COMPUTE WS-VALOR-CARACTER = WS-IX-TABLA - 1 + 32.
031600*
031700 8100-BUSCAR-EN-TABLA-ASCII-EXIT. EXIT.
031800*
031900 8110-COMPARAR-ASCII.
032000*
032100     IF WS-TABLA-ASCII-CAR(WS-IX-TABLA) EQUAL
032200                                   WS-CARACTER(WS-IX-CAR)
032300        SET WS-CARACTER-LOCALIZADO TO TRUE
032400     END-IF.
032500*
032600 8110-COMPARAR-ASCII-EXIT. EXIT.
032700*
032800******************************************************************
032900*8200-BUSCAR-EN-TABLA-HEX.                                       *
033000*  BUSQUEDA SECUENCIAL DEL DIGITO HEXADECIMAL (0-9, A-F).        *
033100******************************************************************
033200 8200-BUSCAR-EN-TABLA-HEX.
033300*
033400     SET WS-CARACTER-NO-LOCALIZADO TO TRUE
033500     PERFORM 8210-COMPARAR-HEX  THRU 8210-COMPARAR-HEX-EXIT
033600             VARYING WS-IX-TABLA FROM 1 BY 1
033700             UNTIL WS-IX-TABLA > CN-16
033800                OR WS-CARACTER-LOCALIZADO
033900     COMPUTE WS-IX-TABLA = WS-IX-TABLA - 1.
034000*
034100 8200-BUSCAR-EN-TABLA-HEX-EXIT. EXIT.
034200*
034300 8210-COMPARAR-HEX.
034400*
034500     IF WS-TABLA-HEX-CAR(WS-IX-TABLA) EQUAL WS-VALOR-CARACTER-CAR
034600        SET WS-CARACTER-LOCALIZADO TO TRUE
034700     END-IF.
034800*
034900 8210-COMPARAR-HEX-EXIT. EXIT.
035000*
035100******************************************************************
035200*8300-XOR-OCHO-BITS.                                             *
035300*  OR-EXCLUSIVO BIT A BIT DE WS-VALOR-XOR CONTRA WS-VALOR-       *
035400*  CARACTER, CALCULADO POR DIVISIONES SUCESIVAS ENTRE 2 PARA NO  *
035500*  DEPENDER DE INSTRUCCIONES DE MANEJO DE BITS DEL COMPILADOR.   *
035600******************************************************************
035700 8300-XOR-OCHO-BITS.
035800*
035900     MOVE WS-VALOR-XOR           TO WS-RESTO-A
036000     MOVE WS-VALOR-CARACTER      TO WS-RESTO-B
036100     MOVE ZERO                   TO WS-VALOR-XOR
036200     MOVE 1                      TO WS-PESO-BIT
036300     PERFORM 8310-UN-BIT         THRU 8310-UN-BIT-EXIT
036400             VARYING WS-IX-BIT FROM 1 BY 1
036500             UNTIL WS-IX-BIT > 8.
036600*
036700 8300-XOR-OCHO-BITS-EXIT. EXIT.
036800*
036900 8310-UN-BIT.
037000*
037100     DIVIDE WS-RESTO-A BY 2 GIVING WS-RESTO-A REMAINDER WS-BIT-A
037200     DIVIDE WS-RESTO-B BY 2 GIVING WS-RESTO-B REMAINDER WS-BIT-B
037300     IF WS-BIT-A NOT EQUAL WS-BIT-B
037400        ADD WS-PESO-BIT           TO WS-VALOR-XOR
037500     END-IF
037600     MULTIPLY WS-PESO-BIT BY 2 GIVING WS-PESO-BIT.
037700*
037800 8310-UN-BIT-EXIT. EXIT.
037900*
038000******************************************************************
038100*9000-FINAL.                                                     *
038200******************************************************************
038300 9000-FINAL.
038400*
038500     GOBACK.
038600*
038700 9000-FINAL-EXIT. EXIT.
038800******************************************************************
