000100* GN7C0230: RUTINA QUE EXPORTA LA TABLA DE POSICIONES GPS EN      *
000200*           FORMATO GEOJSON (FEATURECOLLECTION DE PUNTOS Y       *
000300*           RECORRIDO)                                           *
000400******************************************************************
000500*                  IDENTIFICATION DIVISION                       *
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800*
000900 PROGRAM-ID.    GN7C0230.
001000*
001100 AUTHOR.        M. TORRES Z.
001200*
001300 INSTALLATION.  ALNOVA TECHNOLOGIES CORPORATION.
001400*
001500 DATE-WRITTEN.  16-05-94.
001600*
001700 DATE-COMPILED.
001800*
001900 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
002000*
002100******************************************************************
002200*                     MODIFICATIONS LOG                          *
002300******************************************************************
002400*     CODE       AUTHOR  DATE     DESCRIPTION                    *
002500*     ---------- ------- -------- ------------------------------ *
002600*     @GN00020   MTZ     16-05-94 CREACION DE LA RUTINA DE       *
002700*                                 LISTADO RESUMIDO DE POSICIONES *
002800*     @GNY2K09   HGR     23-12-98 REVISION Y2K - SIN CAMPOS DE   *
002900*                                 FECHA DE CUATRO DIGITOS EN ESTA*
003000*                                 RUTINA, SIN IMPACTO DIRECTO    *
003100*     @GN00015   MTZ     03-05-02 SE SEPARA DE LA RUTINA         *
003200*                                 ADMINISTRADORA GN7C0100        *
003300*     @GN00047   LPR     18-09-14 SE CONVIERTE LA SALIDA A       *
003400*                                 FORMATO GEOJSON (FEATURE-      *
003500*                                 COLLECTION) PARA INTEGRACION   *
003600*                                 CON VISORES WEB DE MAPAS       *
003700*     @GN00059   MTZ     11-07-11 SE EMPACA WS-COORDENADA-VALOR  *
003800*                                 A COMP-3, ESTANDAR DEL DEPTO    *
003900*                                 PARA DECIMALES CON SIGNO        *
004000******************************************************************
004100*                     ENVIRONMENT DIVISION                       *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400*
004500 CONFIGURATION SECTION.
004600*
004700 SOURCE-COMPUTER.   IBM-4381.
004800 OBJECT-COMPUTER.   IBM-4381.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100*
005200 INPUT-OUTPUT SECTION.
005300*
005400 FILE-CONTROL.
005500     SELECT GEOJSON-DOCUMENTO-FILE ASSIGN TO GEOJOUT
005600                                ORGANIZATION IS LINE SEQUENTIAL
005700                                FILE STATUS IS WS-GJSON-STATUS.
005800*
005900******************************************************************
006000*                       DATA DIVISION                            *
006100******************************************************************
006200 DATA DIVISION.
006300*
006400 FILE SECTION.
006500*
006600 FD  GEOJSON-DOCUMENTO-FILE
006700     LABEL RECORDS ARE STANDARD
006800     RECORD CONTAINS 132 CHARACTERS.
006900 01  GJSON-LINEA-SALIDA              PIC X(132).
007000 01  GJSON-LINEA-CARACTERES REDEFINES GJSON-LINEA-SALIDA.
007100     05  GJSON-LINEA-CAR             PIC X(01) OCCURS 132 TIMES.
007200*
007300******************************************************************
007400*                  WORKING-STORAGE SECTION                       *
007500******************************************************************
007600 WORKING-STORAGE SECTION.
007700*
007800 01  CONSTANTES-0230.
007900     05  CA-COMA                     PIC X(01) VALUE ','.
008000     05  FILLER                      PIC X(10).
008100*
008200 01  WS-ESTADO-ARCHIVOS.
008300     05  WS-GJSON-STATUS             PIC X(02).
008400         88  WS-GJSON-OK                     VALUE '00'.
008500     05  FILLER                      PIC X(08).
008600*
008700 01  WS-LINEA-TRABAJO                PIC X(132).
008800 01  WS-LINEA-CARACTERES REDEFINES WS-LINEA-TRABAJO.
008900     05  WS-LINEA-CAR                PIC X(01) OCCURS 132 TIMES.
009000*
009100 01  WS-VARIABLES-0230.
009200     05  WS-PUNTERO                  PIC S9(4) COMP VALUE 1.
009300     05  FILLER                      PIC X(10).
009400*
009500 01  WS-SW-PRIMERA-POSICION          PIC X.
009600     88  WS-ES-PRIMERA-POSICION              VALUE 'S'.
009700     88  WS-NO-ES-PRIMERA-POSICION           VALUE 'N'.
009800*
009900 01  WS-CAMPOS-EDITADOS.
010000     05  WS-ED-LONGITUD              PIC +999.999999.
010100     05  WS-ED-LATITUD               PIC +999.999999.
010200     05  WS-ED-NUMERO                PIC 9(06).
010300     05  FILLER                      PIC X(10).
010400*
010500 01  WS-COORDENADA-GRUPO.
010600     05  WS-COORDENADA-VALOR         PIC S9(3)V9(6) COMP-3.
010700 01  WS-COORDENADA-ENTERA REDEFINES WS-COORDENADA-GRUPO
010800                                    PIC S9(09) COMP-3.
010900*
011000******************************************************************
011100*                       LINKAGE SECTION                          *
011200******************************************************************
011300 LINKAGE SECTION.
011400*
011500     COPY GNWC0001.
011600*
011700     COPY GNWC0002.
011800*
011900******************************************************************
012000*                       PROCEDURE DIVISION                       *
012100******************************************************************
012200 PROCEDURE DIVISION USING GN-TB-POSICIONES GN-AREA-ESTADISTICAS.
012300*
012400 0000-MAIN-RUTINA.
012500*
012600     PERFORM 1000-INICIO      THRU 1000-INICIO-EXIT
012700     PERFORM 2000-PROCESO     THRU 2000-PROCESO-EXIT
012800     PERFORM 9000-FINAL       THRU 9000-FINAL-EXIT.
012900*
013000 0000-MAIN-RUTINA-EXIT. EXIT.
013100*
013200******************************************************************
013300*1000-INICIO.                                                    *
013400******************************************************************
013500 1000-INICIO.
013600*
013700     OPEN OUTPUT GEOJSON-DOCUMENTO-FILE
013800     IF NOT WS-GJSON-OK
013900        DISPLAY 'GN7C0230 - ERROR AL ABRIR GEOJOUT '
014000               WS-GJSON-STATUS
014100        GO TO 9000-FINAL
014200     END-IF.
014300*
014400 1000-INICIO-EXIT. EXIT.
014500*
014600******************************************************************
014700*2000-PROCESO.                                                   *
014800******************************************************************
014900 2000-PROCESO.
015000*
015100     MOVE SPACES TO WS-LINEA-TRABAJO
015200     MOVE '{"type":"FeatureCollection","features":['
015300                               TO WS-LINEA-TRABAJO
015400     WRITE GJSON-LINEA-SALIDA FROM WS-LINEA-TRABAJO
015500*
015600     SET WS-ES-PRIMERA-POSICION TO TRUE
015700*
015800     IF GN-POS-CANTIDAD GREATER THAN ZERO
015900        PERFORM 2100-ESCRIBIR-PUNTO
016000                               THRU 2100-ESCRIBIR-PUNTO-EXIT
016100                VARYING GN-POS-IDX FROM 1 BY 1
016200                UNTIL GN-POS-IDX > GN-POS-CANTIDAD
016300        PERFORM 2200-ESCRIBIR-RECORRIDO
016400                               THRU 2200-ESCRIBIR-RECORRIDO-EXIT
016500     END-IF
016600*
016700     MOVE SPACES TO WS-LINEA-TRABAJO
016800     MOVE ']}'                 TO WS-LINEA-TRABAJO
016900     WRITE GJSON-LINEA-SALIDA FROM WS-LINEA-TRABAJO
017000*
017100     CLOSE GEOJSON-DOCUMENTO-FILE.
017200*
017300 2000-PROCESO-EXIT. EXIT.
017400*
017500******************************************************************
017600*2100-ESCRIBIR-PUNTO.                                            *
017700*  UN FEATURE DE TIPO POINT POR CADA FIJACION ACEPTADA, CON LAS  *
017800*  PROPIEDADES NUMERO DE POSICION Y HORA DE LA FIJACION.         *
017900******************************************************************
018000 2100-ESCRIBIR-PUNTO.
018100*
018200     MOVE GN-POS-LONGITUD(GN-POS-IDX)    TO WS-ED-LONGITUD
018300     MOVE GN-POS-LATITUD(GN-POS-IDX)     TO WS-ED-LATITUD
018400     MOVE GN-POS-NUMERO(GN-POS-IDX)      TO WS-ED-NUMERO
018500*
018600     PERFORM 2110-ESCRIBIR-SEPARADOR
018700                              THRU 2110-ESCRIBIR-SEPARADOR-EXIT
018800*
018900     MOVE SPACES TO WS-LINEA-TRABAJO
019000     SET WS-PUNTERO TO 1
019100     STRING '{"type":"Feature","geometry":{"type":"Point",'
019200                                                DELIMITED BY SIZE
019300            '"coordinates":['                  DELIMITED BY SIZE
019400            WS-ED-LONGITUD                     DELIMITED BY SIZE
019500            ','                                DELIMITED BY SIZE
019600            WS-ED-LATITUD                      DELIMITED BY SIZE
019700            ']},"properties":{"posicion":'     DELIMITED BY SIZE
019800            WS-ED-NUMERO                       DELIMITED BY SIZE
019900            ',"hora":"'                         DELIMITED BY SIZE
020000            GN-POS-HORA(GN-POS-IDX)            DELIMITED BY SIZE
020100            '"}}'                               DELIMITED BY SIZE
020200            INTO WS-LINEA-TRABAJO
020300            WITH POINTER WS-PUNTERO
020400     WRITE GJSON-LINEA-SALIDA FROM WS-LINEA-TRABAJO.
020500*
020600 2100-ESCRIBIR-PUNTO-EXIT. EXIT.
020700*
020800******************************************************************
020900*2110-ESCRIBIR-SEPARADOR.                                        *
021000*  ESCRIBE LA COMA QUE SEPARA CADA FEATURE DEL ARREGLO JSON,      *
021100*  EXCEPTO ANTES DEL PRIMERO.                                     *
021200******************************************************************
021300 2110-ESCRIBIR-SEPARADOR.
021400*
021500     IF WS-ES-PRIMERA-POSICION
021600        SET WS-NO-ES-PRIMERA-POSICION TO TRUE
021700        GO TO 2110-ESCRIBIR-SEPARADOR-EXIT
021800     END-IF
021900*
022000     MOVE SPACES TO WS-LINEA-TRABAJO
022100     MOVE CA-COMA               TO WS-LINEA-TRABAJO(1:1)
022200     WRITE GJSON-LINEA-SALIDA FROM WS-LINEA-TRABAJO.
022300*
022400 2110-ESCRIBIR-SEPARADOR-EXIT. EXIT.
022500*
022600******************************************************************
022700*2200-ESCRIBIR-RECORRIDO.                                        *
022800*  UN SOLO FEATURE DE TIPO LINESTRING CON LAS COORDENADAS DE      *
022900*  TODAS LAS FIJACIONES ACEPTADAS, EN ORDEN.                      *
023000******************************************************************
023100 2200-ESCRIBIR-RECORRIDO.
023200*
023300     MOVE SPACES TO WS-LINEA-TRABAJO
023400     MOVE ','                  TO WS-LINEA-TRABAJO(1:1)
023500     WRITE GJSON-LINEA-SALIDA FROM WS-LINEA-TRABAJO
023600*
023700     MOVE SPACES TO WS-LINEA-TRABAJO
023800     MOVE '{"type":"Feature","geometry":{"type":"LineString",'
023900                               TO WS-LINEA-TRABAJO
024000     WRITE GJSON-LINEA-SALIDA FROM WS-LINEA-TRABAJO
024100*
024200     MOVE SPACES TO WS-LINEA-TRABAJO
024300     MOVE '"coordinates":['    TO WS-LINEA-TRABAJO
024400     WRITE GJSON-LINEA-SALIDA FROM WS-LINEA-TRABAJO
024500*
024600     SET WS-ES-PRIMERA-POSICION TO TRUE
024700     PERFORM 2210-ESCRIBIR-PAR-COORDENADA
024800                           THRU 2210-ESCRIBIR-PAR-COORDENADA-EXIT
024900             VARYING GN-POS-IDX FROM 1 BY 1
025000             UNTIL GN-POS-IDX > GN-POS-CANTIDAD
025100*
025200     MOVE SPACES TO WS-LINEA-TRABAJO
025300     MOVE ']},"properties":{}}'
025400                               TO WS-LINEA-TRABAJO
025500     WRITE GJSON-LINEA-SALIDA FROM WS-LINEA-TRABAJO.
025600*
025700 2200-ESCRIBIR-RECORRIDO-EXIT. EXIT.
025800*
025900 2210-ESCRIBIR-PAR-COORDENADA.
026000*
026100     MOVE GN-POS-LONGITUD(GN-POS-IDX)    TO WS-ED-LONGITUD
026200     MOVE GN-POS-LATITUD(GN-POS-IDX)     TO WS-ED-LATITUD
026300*
026400     PERFORM 2110-ESCRIBIR-SEPARADOR
026500                              THRU 2110-ESCRIBIR-SEPARADOR-EXIT
026600*
026700     MOVE SPACES TO WS-LINEA-TRABAJO
026800     SET WS-PUNTERO TO 1
026900     STRING '['                DELIMITED BY SIZE
027000            WS-ED-LONGITUD      DELIMITED BY SIZE
027100            ','                 DELIMITED BY SIZE
027200            WS-ED-LATITUD       DELIMITED BY SIZE
027300            ']'                 DELIMITED BY SIZE
027400            INTO WS-LINEA-TRABAJO
027500            WITH POINTER WS-PUNTERO
027600     WRITE GJSON-LINEA-SALIDA FROM WS-LINEA-TRABAJO.
027700*
027800 2210-ESCRIBIR-PAR-COORDENADA-EXIT. EXIT.
027900*
028000******************************************************************
028100*9000-FINAL.                                                     *
028200******************************************************************
028300 9000-FINAL.
028400*
028500     GOBACK.
028600*
028700 9000-FINAL-EXIT. EXIT.
028800******************************************************************
