000100* GN7C0140: RUTINA QUE CALCULA LA DURACION DE UN VIAJE A PARTIR  *
000200*           DE LA PRIMERA Y ULTIMA SENTENCIA RMC ACEPTADAS       *
000300******************************************************************
000400*                  IDENTIFICATION DIVISION                       *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700*
000800 PROGRAM-ID.    GN7C0140.
000900*
001000 AUTHOR.        J.C. TORRES Z.
001100*
001200 INSTALLATION.  ALNOVA TECHNOLOGIES CORPORATION.
001300*
001400 DATE-WRITTEN.  22-04-94.
001500*
001600 DATE-COMPILED.
001700*
001800 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
001900*
002000******************************************************************
002100*                     MODIFICATIONS LOG                          *
002200******************************************************************
002300*     CODE       AUTHOR  DATE     DESCRIPTION                    *
002400*     ---------- ------- -------- ------------------------------ *
002500*     @GN00008   JCTZ    22-04-94 CREACION DE LA RUTINA PARA EL  *
002600*                                 PROCESO BATCH DE BITACORAS GPS *
002700*     @GNY2K04   HGR     17-12-98 SE INTERPRETA EL SIGLO DE LA   *
002800*                                 FECHA RMC (DDMMAA) COMO 20AA   *
002900*                                 PARA TODOS LOS AÑOS, YA QUE LA *
003000*                                 BITACORA GPS NO REGISTRA VIAJES*
003100*                                 ANTERIORES AL AÑO 2000         *
003200*     @GN00027   LPR     14-08-04 SE CORRIGE EL CALCULO DE DIAS  *
003300*                                 TRANSCURRIDOS EN AÑOS BISIESTOS*
003400*     @GN00036   SRA     21-02-10 SE ESTANDARIZA EL REGRESO A    *
003500*                                 SEGUNDOS ENTEROS, SIN USAR LA  *
003600*                                 FRACCION DE LA HORA RMC        *
003700*     @GN00062   MTZ     11-07-11 EN 2100-DIA-JULIANO EL PRIMER  *
003800*                                 CICLO ACUMULABA HASTA ANO-INI  *
003900*                                 INCLUSIVE Y EL SEGUNDO VOLVIA  *
004000*                                 A EMPEZAR EN ANO-INI, CONTANDO *
004100*                                 ESE AÑO DOS VECES (UN VIAJE    *
004200*                                 DENTRO DEL MISMO AÑO SALIA     *
004300*                                 366/367 DIAS MAS LARGO DE LO   *
004400*                                 REAL); SE ACOTAN AMBOS CICLOS  *
004500*                                 Y SE AGREGA 2115-SUMAR-        *
004600*                                 BISIESTO-FEB-INI PARA QUE LA   *
004700*                                 FECHA INICIAL RECIBA EL MISMO  *
004800*                                 AJUSTE DE 29-FEB QUE YA TENIA  *
004900*                                 LA FECHA FINAL                *
005000******************************************************************
005100*                     ENVIRONMENT DIVISION                       *
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400*
005500 CONFIGURATION SECTION.
005600*
005700 SOURCE-COMPUTER.   IBM-4381.
005800 OBJECT-COMPUTER.   IBM-4381.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100*
006200******************************************************************
006300*                       DATA DIVISION                            *
006400******************************************************************
006500 DATA DIVISION.
006600*
006700******************************************************************
006800*                  WORKING-STORAGE SECTION                       *
006900******************************************************************
007000 WORKING-STORAGE SECTION.
007100*
007200 01  CONSTANTES-0140.
007300     05  CN-SIGLO                PIC S9(4) COMP VALUE 2000.
007400     05  CN-86400                PIC S9(9) COMP VALUE 86400.
007500     05  CN-3600                 PIC S9(9) COMP VALUE 3600.
007600     05  CN-60                   PIC S9(4) COMP VALUE 60.
007700* DIAS ACUMULADOS ANTES DEL PRIMER DIA DE CADA MES (AÑO NO
007800* BISIESTO), USADA POR EL ALGORITMO DE RECUENTO DE DIAS JULIANO.
007900     05  TB-DIAS-ACUM-MES.
008000         10  FILLER              PIC S9(3) COMP VALUE 0.
008100         10  FILLER              PIC S9(3) COMP VALUE 31.
008200         10  FILLER              PIC S9(3) COMP VALUE 59.
008300         10  FILLER              PIC S9(3) COMP VALUE 90.
008400         10  FILLER              PIC S9(3) COMP VALUE 120.
008500         10  FILLER              PIC S9(3) COMP VALUE 151.
008600         10  FILLER              PIC S9(3) COMP VALUE 181.
008700         10  FILLER              PIC S9(3) COMP VALUE 212.
008800         10  FILLER              PIC S9(3) COMP VALUE 243.
008900         10  FILLER              PIC S9(3) COMP VALUE 273.
009000         10  FILLER              PIC S9(3) COMP VALUE 304.
009100         10  FILLER              PIC S9(3) COMP VALUE 334.
009200     05  FILLER                  PIC X(10).
009300 01  TB-DIAS-ACUM-MES-R REDEFINES TB-DIAS-ACUM-MES.
009400     05  TB-DIAS-ACUM            PIC S9(3) COMP OCCURS 12 TIMES.
009500*
009600* DESCOMPOSICION DE LAS FECHAS/HORAS DE ENTRADA (DDMMAA Y
009700* HHMMSS.FFF) EN SUS COMPONENTES NUMERICOS INDIVIDUALES.
009800 01  WS-FECHA-INI-R.
009900     05  WS-FI-DIA               PIC 9(02).
010000     05  WS-FI-MES               PIC 9(02).
010100     05  WS-FI-ANO-CORTO         PIC 9(02).
010200 01  WS-FECHA-INI REDEFINES WS-FECHA-INI-R PIC 9(06).
010300*
010400 01  WS-FECHA-FIN-R.
010500     05  WS-FF-DIA               PIC 9(02).
010600     05  WS-FF-MES               PIC 9(02).
010700     05  WS-FF-ANO-CORTO         PIC 9(02).
010800 01  WS-FECHA-FIN REDEFINES WS-FECHA-FIN-R PIC 9(06).
010900*
011000 01  WS-HORA-INI-R.
011100     05  WS-HI-HORA              PIC 9(02).
011200     05  WS-HI-MINUTO            PIC 9(02).
011300     05  WS-HI-SEGUNDO           PIC 9(02).
011400     05  FILLER                  PIC X(04).
011500*
011600 01  WS-HORA-FIN-R.
011700     05  WS-HF-HORA              PIC 9(02).
011800     05  WS-HF-MINUTO            PIC 9(02).
011900     05  WS-HF-SEGUNDO           PIC 9(02).
012000     05  FILLER                  PIC X(04).
012100*
012200 01  WS-VARIABLES-0140.
012300     05  WS-ANO-INI              PIC S9(4) COMP.
012400     05  WS-ANO-FIN              PIC S9(4) COMP.
012500     05  WS-DIAS-ABS-INI         PIC S9(9) COMP.
012600     05  WS-DIAS-ABS-FIN         PIC S9(9) COMP.
012700     05  WS-SEG-DIA-INI          PIC S9(9) COMP.
012800     05  WS-SEG-DIA-FIN          PIC S9(9) COMP.
012900     05  WS-SEGUNDOS-TOTAL       PIC S9(9) COMP.
013000     05  WS-SEGUNDOS-RESTO       PIC S9(9) COMP.
013100     05  WS-IX-ANO               PIC S9(4) COMP.
013200     05  FILLER                  PIC X(10).
013300*
013400 01  WS-SW-ANO-BISIESTO          PIC X.
013500     88  WS-ANO-ES-BISIESTO              VALUE 'S'.
013600     88  WS-ANO-NO-ES-BISIESTO           VALUE 'N'.
013700*
013800******************************************************************
013900*                       LINKAGE SECTION                          *
014000******************************************************************
014100 LINKAGE SECTION.
014200*
014300     COPY GNEC0140 REPLACING 03 BY 01.
014400*
014500******************************************************************
014600*                       PROCEDURE DIVISION                       *
014700******************************************************************
014800 PROCEDURE DIVISION USING GNEC0140.
014900*
015000 0000-MAIN-RUTINA.
015100*
015200     PERFORM 1000-INICIO      THRU 1000-INICIO-EXIT
015300     PERFORM 2000-PROCESO     THRU 2000-PROCESO-EXIT
015400     PERFORM 9000-FINAL       THRU 9000-FINAL-EXIT.
015500*
015600 0000-MAIN-RUTINA-EXIT. EXIT.
015700*
015800******************************************************************
015900*1000-INICIO.                                                    *
016000******************************************************************
016100 1000-INICIO.
016200*
016300     MOVE GNEC0140-FECHA-INI    TO WS-FECHA-INI
016400     MOVE GNEC0140-FECHA-FIN    TO WS-FECHA-FIN
016500     MOVE GNEC0140-HORA-INI(1:6) TO WS-HORA-INI-R
016600     MOVE GNEC0140-HORA-FIN(1:6) TO WS-HORA-FIN-R
016700     MOVE SPACES                TO GNEC0140-COD-RETURN
016800     MOVE ZERO                  TO GNEC0140-DIAS
016900                                    GNEC0140-HORAS
017000                                    GNEC0140-MINUTOS
017100                                    GNEC0140-SEGUNDOS.
017200*
017300 1000-INICIO-EXIT. EXIT.
017400*
017500******************************************************************
017600*2000-PROCESO.                                                   *
017700******************************************************************
017800 2000-PROCESO.
017900*
018000     COMPUTE WS-ANO-INI = CN-SIGLO + WS-FI-ANO-CORTO
018100     COMPUTE WS-ANO-FIN = CN-SIGLO + WS-FF-ANO-CORTO
018200*
018300     PERFORM 2100-DIA-JULIANO THRU 2100-DIA-JULIANO-EXIT
018400*
018500     COMPUTE WS-SEG-DIA-INI = (WS-HI-HORA   * CN-3600)
018600                             + (WS-HI-MINUTO * CN-60)
018700                             +  WS-HI-SEGUNDO
018800     COMPUTE WS-SEG-DIA-FIN = (WS-HF-HORA   * CN-3600)
018900                             + (WS-HF-MINUTO * CN-60)
019000                             +  WS-HF-SEGUNDO
019100*
019200     COMPUTE WS-SEGUNDOS-TOTAL =
019300             ((WS-DIAS-ABS-FIN - WS-DIAS-ABS-INI) * CN-86400)
019400           + (WS-SEG-DIA-FIN - WS-SEG-DIA-INI)
019500*
019600     IF WS-SEGUNDOS-TOTAL < ZERO
019700        MOVE '10'                TO GNEC0140-COD-RETURN
019800        GO TO 2000-PROCESO-EXIT
019900     END-IF
020000*
020100     PERFORM 2200-DESCOMPONER-DURACION
020200                               THRU 2200-DESCOMPONER-DURACION-EXIT
020300*
020400     MOVE '00'                  TO GNEC0140-COD-RETURN.
020500*
020600 2000-PROCESO-EXIT. EXIT.
020700*
020800******************************************************************
020900*2100-DIA-JULIANO.                                               *
021000*  CONVIERTE CADA FECHA DDMMAA A UN NUMERO ABSOLUTO DE DIAS      *
021100*  DESDE UNA EPOCA ARBITRARIA, CONTANDO LOS AÑOS BISIESTOS       *
021200*  TRANSCURRIDOS, PARA PODER RESTAR FECHAS CON CAMBIO DE MES,    *
021300*  AÑO O SIGLO.                                                  *
021400******************************************************************
021500 2100-DIA-JULIANO.
021600*
021700     MOVE ZERO                  TO WS-DIAS-ABS-INI WS-DIAS-ABS-FIN
021800*
021900* GN00062 - EL PRIMER CICLO SOLO DEBE ACUMULAR LOS AÑOS ANTERIORES
022000*           AL AÑO INICIAL (1..ANO-INI-1); ACUMULAR TAMBIEN
022100*           ANO-INI AQUI Y VOLVER A CONTARLO EN EL SEGUNDO CICLO
022200*           DUPLICABA LOS DIAS DE ESE AÑO EN WS-DIAS-ABS-FIN.
022300     PERFORM 2110-ACUMULAR-ANO  THRU 2110-ACUMULAR-ANO-EXIT
022400             VARYING WS-IX-ANO FROM 1 BY 1
022500             UNTIL WS-IX-ANO >= WS-ANO-INI
022600*
022700     MOVE WS-DIAS-ABS-FIN        TO WS-DIAS-ABS-INI
022800* GN00062 - EL SEGUNDO CICLO CONTINUA LA MISMA SUMA (WS-DIAS-ABS-FIN
022900*           NO SE REINICIA) Y SOLO CUBRE ANO-INI..ANO-FIN-1; EL
023000*           AÑO FINAL SE CIERRA ABAJO CON EL MES/DIA DE LA FECHA
023100*           FIN, NO CON UN AÑO COMPLETO MAS.
023200     PERFORM 2110-ACUMULAR-ANO  THRU 2110-ACUMULAR-ANO-EXIT
023300             VARYING WS-IX-ANO FROM WS-ANO-INI BY 1
023400             UNTIL WS-IX-ANO >= WS-ANO-FIN
023500*
023600     COMPUTE WS-DIAS-ABS-INI = WS-DIAS-ABS-INI
023700           + TB-DIAS-ACUM(WS-FI-MES) + WS-FI-DIA
023800     PERFORM 2115-SUMAR-BISIESTO-FEB-INI
023900                           THRU 2115-SUMAR-BISIESTO-FEB-INI-EXIT
024000     PERFORM 2120-SUMAR-BISIESTO-FEB
024100                           THRU 2120-SUMAR-BISIESTO-FEB-EXIT.
024200*
024300 2100-DIA-JULIANO-EXIT. EXIT.
024400*
024500 2110-ACUMULAR-ANO.
024600*
024700     PERFORM 2130-PROBAR-BISIESTO THRU 2130-PROBAR-BISIESTO-EXIT
024800     IF WS-ANO-ES-BISIESTO
024900        ADD 366                 TO WS-DIAS-ABS-FIN
025000     ELSE
025100        ADD 365                 TO WS-DIAS-ABS-FIN
025200     END-IF.
025300*
025400 2110-ACUMULAR-ANO-EXIT. EXIT.
025500*
025600 2115-SUMAR-BISIESTO-FEB-INI.
025700*
025800* GN00062 - MISMO AJUSTE QUE 2120-SUMAR-BISIESTO-FEB, PERO PARA LA
025900*           FECHA INICIAL; SIN ESTE CALCULO UNA FECHA INICIAL
026000*           POSTERIOR A FEBRERO EN UN AÑO BISIESTO QUEDABA UN DIA
026100*           CORTA RESPECTO AL TRATAMIENTO QUE SI RECIBE LA FINAL.
026200     MOVE WS-ANO-INI             TO WS-IX-ANO
026300     PERFORM 2130-PROBAR-BISIESTO THRU 2130-PROBAR-BISIESTO-EXIT
026400     IF WS-ANO-ES-BISIESTO
026500        IF WS-FI-MES > 2
026600           ADD 1                TO WS-DIAS-ABS-INI
026700        END-IF
026800     END-IF.
026900*
027000 2115-SUMAR-BISIESTO-FEB-INI-EXIT. EXIT.
027100*
027200 2120-SUMAR-BISIESTO-FEB.
027300*
027400* SI LA FECHA FINAL CAE DESPUES DE FEBRERO EN UN AÑO BISIESTO,
027500* SE AGREGA EL DIA 29-FEB QUE LA TABLA TB-DIAS-ACUM NO CONTEMPLA.
027600     MOVE WS-ANO-FIN             TO WS-IX-ANO
027700     PERFORM 2130-PROBAR-BISIESTO THRU 2130-PROBAR-BISIESTO-EXIT
027800     COMPUTE WS-DIAS-ABS-FIN = WS-DIAS-ABS-FIN
027900           + TB-DIAS-ACUM(WS-FF-MES) + WS-FF-DIA
028000     IF WS-ANO-ES-BISIESTO
028100        IF WS-FF-MES > 2
028200           ADD 1                TO WS-DIAS-ABS-FIN
028300        END-IF
028400     END-IF.
028500*
028600 2120-SUMAR-BISIESTO-FEB-EXIT. EXIT.
028700*
028800 2130-PROBAR-BISIESTO.
028900*
029000* GN00027 - UN AÑO ES BISIESTO SI ES DIVISIBLE ENTRE 4 Y NO ENTRE
029100*           100, SALVO QUE TAMBIEN SEA DIVISIBLE ENTRE 400.
029200     SET WS-ANO-NO-ES-BISIESTO  TO TRUE
029300     DIVIDE WS-IX-ANO BY 4 GIVING WS-SEGUNDOS-RESTO
029400         REMAINDER WS-SEGUNDOS-RESTO
029500     IF WS-SEGUNDOS-RESTO EQUAL ZERO
029600        SET WS-ANO-ES-BISIESTO  TO TRUE
029700        DIVIDE WS-IX-ANO BY 100 GIVING WS-SEGUNDOS-RESTO
029800            REMAINDER WS-SEGUNDOS-RESTO
029900        IF WS-SEGUNDOS-RESTO EQUAL ZERO
030000           SET WS-ANO-NO-ES-BISIESTO TO TRUE
030100           DIVIDE WS-IX-ANO BY 400 GIVING WS-SEGUNDOS-RESTO
030200               REMAINDER WS-SEGUNDOS-RESTO
030300           IF WS-SEGUNDOS-RESTO EQUAL ZERO
030400              SET WS-ANO-ES-BISIESTO TO TRUE
030500           END-IF
030600        END-IF
030700     END-IF.
030800*
030900 2130-PROBAR-BISIESTO-EXIT. EXIT.
031000*
031100******************************************************************
031200*2200-DESCOMPONER-DURACION.                                      *
031300******************************************************************
031400 2200-DESCOMPONER-DURACION.
031500*
031600     DIVIDE WS-SEGUNDOS-TOTAL BY CN-86400 GIVING GNEC0140-DIAS
031700         REMAINDER WS-SEGUNDOS-RESTO
031800     DIVIDE WS-SEGUNDOS-RESTO BY CN-3600 GIVING GNEC0140-HORAS
031900         REMAINDER WS-SEGUNDOS-RESTO
032000     DIVIDE WS-SEGUNDOS-RESTO BY CN-60 GIVING GNEC0140-MINUTOS
032100         REMAINDER GNEC0140-SEGUNDOS.
032200*
032300 2200-DESCOMPONER-DURACION-EXIT. EXIT.
032400*
032500******************************************************************
032600*9000-FINAL.                                                     *
032700******************************************************************
032800 9000-FINAL.
032900*
033000     GOBACK.
033100*
033200 9000-FINAL-EXIT. EXIT.
033300******************************************************************
