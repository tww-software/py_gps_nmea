000100* GN7C0120: RUTINA QUE CONVIERTE COORDENADAS NMEA (GRADOS Y      *
000200*           MINUTOS) A GRADOS DECIMALES CON SIGNO                *
000300******************************************************************
000400*                  IDENTIFICATION DIVISION                       *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700*
000800 PROGRAM-ID.    GN7C0120.
000900*
001000 AUTHOR.        R. VILLASEÑOR HDEZ.
001100*
001200 INSTALLATION.  ALNOVA TECHNOLOGIES CORPORATION.
001300*
001400 DATE-WRITTEN.  16-03-92.
001500*
001600 DATE-COMPILED.
001700*
001800 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
001900*
002000******************************************************************
002100*                     MODIFICATIONS LOG                          *
002200******************************************************************
002300*     CODE       AUTHOR  DATE     DESCRIPTION                    *
002400*     ---------- ------- -------- ------------------------------ *
002500*     @GN00005   RVH     16-03-92 CREACION DE LA RUTINA PARA EL  *
002600*                                 PROCESO BATCH DE BITACORAS GPS *
002700*     @GN00012   ELCZ    19-09-93 SE VALIDA HEMISFERIO INVALIDO  *
002800*                                 Y SE REGRESA COD-RETURN '10'   *
002900*     @GNY2K02   HGR     11-12-98 REVISION Y2K - SIN CAMPOS DE   *
003000*                                 FECHA EN ESTA RUTINA, SIN      *
003100*                                 IMPACTO                        *
003200*     @GN00025   LPR     30-06-03 SE AMPLIA WS-GRADOS-DEC A 3    *
003300*                                 ENTEROS PARA LONGITUDES > 99   *
003400*     @GN00038   JCTZ    05-04-09 SE ESTANDARIZA REDONDEO A 6    *
003500*                                 DECIMALES SEGUN NUEVO ESTANDAR *
003600*                                 DE BITACORAS                   *
003700*     @GN00053   MTZ     11-07-11 SE CORRIGE CA-OESTE DE 'O' A   *
003800*                                 'W': EL RECEPTOR GPS TRANSMITE *
003900*                                 EL HEMISFERIO EN INGLES (NMEA  *
004000*                                 0183), NUNCA 'O'; CON EL VALOR *
004100*                                 ANTERIOR TODA LONGITUD OESTE   *
004200*                                 SE RECHAZABA POR HEMISFERIO    *
004300*                                 INVALIDO Y QUEDABA EN CERO     *
004400*     @GN00054   MTZ     11-07-11 SE EMPACA GRADOS-DECIMALES A   *
004500*                                 COMP-3, ESTANDAR DEL DEPTO     *
004600*                                 PARA CAMPOS DECIMALES CON      *
004700*                                 SIGNO                          *
004800******************************************************************
004900*                     ENVIRONMENT DIVISION                       *
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200*
005300 CONFIGURATION SECTION.
005400*
005500 SOURCE-COMPUTER.   IBM-4381.
005600 OBJECT-COMPUTER.   IBM-4381.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900*
006000******************************************************************
006100*                       DATA DIVISION                            *
006200******************************************************************
006300 DATA DIVISION.
006400*
006500******************************************************************
006600*                  WORKING-STORAGE SECTION                       *
006700******************************************************************
006800 WORKING-STORAGE SECTION.
006900*
007000 01  CONSTANTES-0120.
007100     05  CA-NORTE                PIC X(01)  VALUE 'N'.
007200     05  CA-SUR                  PIC X(01)  VALUE 'S'.
007300     05  CA-ESTE                 PIC X(01)  VALUE 'E'.
007400     05  CA-OESTE                PIC X(01)  VALUE 'W'.
007500     05  CN-60                   PIC S9(3) COMP VALUE 60.
007600     05  CN-100                  PIC S9(3) COMP VALUE 100.
007700     05  FILLER                  PIC X(10).
007800*
007900 01  WS-VALOR-CRUDO-GRUPO.
008000     05  WS-VALOR-CRUDO          PIC 9(05)V9(04).
008100 01  WS-VALOR-CRUDO-ENTERO REDEFINES WS-VALOR-CRUDO-GRUPO.
008200     05  WS-VALOR-CRUDO-INT      PIC 9(09).
008300*
008400 01  WS-VARIABLES-0120.
008500     05  WS-GRADOS               PIC S9(03) COMP.
008600     05  WS-MINUTOS              PIC S9(03)V9(04).
008700     05  WS-MINUTOS-ALT REDEFINES WS-MINUTOS
008800                                 PIC S9(07).
008900     05  WS-MINUTOS-DEC          PIC S9(03)V9(08).
009000     05  WS-GRADOS-DEC           PIC S9(03)V9(06) COMP-3.
009100     05  WS-GRADOS-DEC-ALT REDEFINES WS-GRADOS-DEC
009200                                 PIC S9(09) COMP-3.
009300     05  FILLER                  PIC X(10).
009400*
009500 01  WS-SW-HEMISFERIO-VALIDO     PIC X.
009600     88  WS-HEMISFERIO-ES-VALIDO         VALUE 'S'.
009700     88  WS-HEMISFERIO-NO-ES-VALIDO      VALUE 'N'.
009800*
009900******************************************************************
010000*                       LINKAGE SECTION                          *
010100******************************************************************
010200 LINKAGE SECTION.
010300*
010400     COPY GNEC0120 REPLACING 03 BY 01.
010500*
010600******************************************************************
010700*                       PROCEDURE DIVISION                       *
010800******************************************************************
010900 PROCEDURE DIVISION USING GNEC0120.
011000*
011100 0000-MAIN-RUTINA.
011200*
011300     PERFORM 1000-INICIO      THRU 1000-INICIO-EXIT
011400     PERFORM 2000-PROCESO     THRU 2000-PROCESO-EXIT
011500     PERFORM 9000-FINAL       THRU 9000-FINAL-EXIT.
011600*
011700 0000-MAIN-RUTINA-EXIT. EXIT.
011800*
011900******************************************************************
012000*1000-INICIO.                                                    *
012100******************************************************************
012200 1000-INICIO.
012300*
012400     MOVE GNEC0120-VALOR-CRUDO TO WS-VALOR-CRUDO
012500     MOVE SPACES               TO GNEC0120-COD-RETURN
012600     MOVE ZERO                 TO GNEC0120-GRADOS-DECIMALES
012700     SET WS-HEMISFERIO-NO-ES-VALIDO TO TRUE
012800*
012900* GN00012 - SE VALIDA QUE EL HEMISFERIO CORRESPONDA AL TIPO DE
013000*           CAMPO RECIBIDO (LATITUD O LONGITUD)
013100     IF GNEC0120-ES-LATITUD
013200        IF GNEC0120-HEMISFERIO EQUAL CA-NORTE
013300           OR GNEC0120-HEMISFERIO EQUAL CA-SUR
013400           SET WS-HEMISFERIO-ES-VALIDO TO TRUE
013500        END-IF
013600     END-IF
013700*
013800     IF GNEC0120-ES-LONGITUD
013900        IF GNEC0120-HEMISFERIO EQUAL CA-ESTE
014000           OR GNEC0120-HEMISFERIO EQUAL CA-OESTE
014100           SET WS-HEMISFERIO-ES-VALIDO TO TRUE
014200        END-IF
014300     END-IF.
014400*
014500 1000-INICIO-EXIT. EXIT.
014600*
014700******************************************************************
014800*2000-PROCESO.                                                   *
014900******************************************************************
015000 2000-PROCESO.
015100*
015200     IF WS-HEMISFERIO-NO-ES-VALIDO
015300        MOVE '10'              TO GNEC0120-COD-RETURN
015400        GO TO 2000-PROCESO-EXIT
015500     END-IF
015600*
015700     PERFORM 2100-SEPARAR-GRADOS-MINUTOS
015800                           THRU 2100-SEPARAR-GRADOS-MINUTOS-EXIT
015900     PERFORM 2200-CALCULAR-DECIMAL
016000                               THRU 2200-CALCULAR-DECIMAL-EXIT
016100     PERFORM 2300-APLICAR-SIGNO
016200                               THRU 2300-APLICAR-SIGNO-EXIT
016300*
016400     MOVE '00'                 TO GNEC0120-COD-RETURN.
016500*
016600 2000-PROCESO-EXIT. EXIT.
016700*
016800******************************************************************
016900*2100-SEPARAR-GRADOS-MINUTOS.                                    *
017000*  LOS PRIMEROS DIGITOS (ANTES DE LOS DOS FINALES DE ENTEROS)    *
017100*  SON LOS GRADOS; LOS DOS ENTEROS RESTANTES MAS LA FRACCION     *
017200*  SON LOS MINUTOS, TAL COMO LOS TRANSMITE EL RECEPTOR GPS.      *
017300******************************************************************
017400 2100-SEPARAR-GRADOS-MINUTOS.
017500*
017600     DIVIDE WS-VALOR-CRUDO BY CN-100 GIVING WS-GRADOS
017700     COMPUTE WS-MINUTOS = WS-VALOR-CRUDO - (WS-GRADOS * CN-100).
017800*
017900 2100-SEPARAR-GRADOS-MINUTOS-EXIT. EXIT.
018000*
018100******************************************************************
018200*2200-CALCULAR-DECIMAL.                                          *
018300******************************************************************
018400 2200-CALCULAR-DECIMAL.
018500*
018600     DIVIDE WS-MINUTOS BY CN-60 GIVING WS-MINUTOS-DEC
018700     COMPUTE GNEC0120-GRADOS-DECIMALES ROUNDED =
018800             WS-GRADOS + WS-MINUTOS-DEC.
018900*
019000 2200-CALCULAR-DECIMAL-EXIT. EXIT.
019100*
019200******************************************************************
019300*2300-APLICAR-SIGNO.                                             *
019400*  EL HEMISFERIO SUR (S) Y EL HEMISFERIO OESTE (W) PRODUCEN UN   *
019500*  RESULTADO NEGATIVO EN GRADOS DECIMALES.                       *
019600******************************************************************
019700 2300-APLICAR-SIGNO.
019800*
019900     IF GNEC0120-HEMISFERIO EQUAL CA-SUR
020000        OR GNEC0120-HEMISFERIO EQUAL CA-OESTE
020100        COMPUTE GNEC0120-GRADOS-DECIMALES =
020200                GNEC0120-GRADOS-DECIMALES * -1
020300     END-IF.
020400*
020500 2300-APLICAR-SIGNO-EXIT. EXIT.
020600*
020700******************************************************************
020800*9000-FINAL.                                                     *
020900******************************************************************
021000 9000-FINAL.
021100*
021200     GOBACK.
021300*
021400 9000-FINAL-EXIT. EXIT.
021500******************************************************************
