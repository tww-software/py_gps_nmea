000100* GN7C0130: RUTINA QUE INTERPRETA LOS CAMPOS YA SEPARADOS POR     *
000200*           COMA DE UNA SENTENCIA RMC, GGA O GLL Y DETERMINA SI  *
000300*           LA FIJACION DE POSICION ES VALIDA                    *
000400******************************************************************
000500*                  IDENTIFICATION DIVISION                       *
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800*
000900 PROGRAM-ID.    GN7C0130.
001000*
001100 AUTHOR.        R. VILLASEÑOR HDEZ.
001200*
001300 INSTALLATION.  ALNOVA TECHNOLOGIES CORPORATION.
001400*
001500 DATE-WRITTEN.  18-03-92.
001600*
001700 DATE-COMPILED.
001800*
001900 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
002000*
002100******************************************************************
002200*                     MODIFICATIONS LOG                          *
002300******************************************************************
002400*     CODE       AUTHOR  DATE     DESCRIPTION                    *
002500*     ---------- ------- -------- ------------------------------ *
002600*     @GN00006   RVH     18-03-92 CREACION DE LA RUTINA PARA EL  *
002700*                                 PROCESO BATCH DE BITACORAS GPS *
002800*     @GN00013   ELCZ    02-10-93 SE AGREGA PARSEO DE SENTENCIA  *
002900*                                 GGA (ALTITUD Y CALIDAD DE FIJO)*
003000*     @GNY2K03   HGR     14-12-98 REVISION Y2K - RMC-DATE SIGUE  *
003100*                                 SIENDO DDMMAA DE 2 DIGITOS;    *
003200*                                 GN7C0140 INTERPRETA EL SIGLO   *
003300*     @GN00011   JCTZ    03-02-25 SE AGREGA PARSEO DE SENTENCIA  *
003400*                                 GLL                            *
003500*     @GN00019   JCTZ    03-02-25 SE VALIDA CALIDAD-FIJO 0 COMO  *
003600*                                 FIJACION RECHAZADA EN GGA      *
003700*     @GN00058   MTZ     11-07-11 SE EMPACA ALTITUD A COMP-3,    *
003800*                                 ESTANDAR DEL DEPTO PARA         *
003900*                                 DECIMALES CON SIGNO             *
004000*     @GN00060   MTZ     11-07-11 SE CORRIGE EL FILLER DE LAS    *
004100*                                 VISTAS RMC/GGA/GLL EN GNEC0130  *
004200*                                 (CAMPOS(1) ES EL NOMBRE DE LA   *
004300*                                 SENTENCIA, NO EL PRIMER DATO);  *
004400*                                 SIN ESTE CAMBIO ESTA RUTINA     *
004500*                                 EXTRAIA CADA CAMPO RECORRIDO UN *
004600*                                 LUGAR HACIA ATRAS               *
004700******************************************************************
004800*                     ENVIRONMENT DIVISION                       *
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100*
005200 CONFIGURATION SECTION.
005300*
005400 SOURCE-COMPUTER.   IBM-4381.
005500 OBJECT-COMPUTER.   IBM-4381.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800*
005900******************************************************************
006000*                       DATA DIVISION                            *
006100******************************************************************
006200 DATA DIVISION.
006300*
006400******************************************************************
006500*                  WORKING-STORAGE SECTION                       *
006600******************************************************************
006700 WORKING-STORAGE SECTION.
006800*
006900 01  CONSTANTES-0130.
007000     05  CA-STATUS-VALIDO        PIC X(01)  VALUE 'A'.
007100     05  CA-CALIDAD-CERO         PIC X(01)  VALUE '0'.
007200     05  CA-GUION                PIC X(01)  VALUE '-'.
007300     05  FILLER                  PIC X(10).
007400*
007500* AREA PARA RECOMPONER LATITUD/LONGITUD CRUDAS A PARTIR DE LOS
007600* CAMPOS DE TEXTO DE 10 POSICIONES (FORMATO FIJO DDMM.MMMM /
007700* DDDMM.MMMM) SIN NECESIDAD DE RUTINAS DE CONVERSION NUMERICA.
007800 01  WS-LATITUD-GRUPO.
007900     05  WS-LAT-CRUDA-INT        PIC 9(04).
008000     05  WS-LAT-CRUDA-FRAC       PIC 9(04).
008100 01  WS-LATITUD-CRUDA REDEFINES WS-LATITUD-GRUPO
008200                                 PIC 9(04)V9(04).
008300*
008400 01  WS-LONGITUD-GRUPO.
008500     05  WS-LON-CRUDA-INT        PIC 9(05).
008600     05  WS-LON-CRUDA-FRAC       PIC 9(04).
008700 01  WS-LONGITUD-CRUDA REDEFINES WS-LONGITUD-GRUPO
008800                                 PIC 9(05)V9(04).
008900*
009000 01  WS-ALTITUD-TEXTO.
009100     05  WS-ALT-INT-TXT          PIC X(06).
009200     05  WS-ALT-FRAC-TXT         PIC X(04).
009300 01  WS-ALTITUD-NUMERICA REDEFINES WS-ALTITUD-TEXTO.
009400     05  WS-ALT-INT-NUM          PIC 9(06).
009500     05  WS-ALT-FRAC-NUM         PIC 9(04).
009600*
009700 01  WS-VARIABLES-0130.
009800     05  WS-ALT-VALOR            PIC S9(05)V9(01) COMP-3.
009900     05  WS-CONTADOR-LLAMADAS    PIC S9(7) COMP VALUE ZERO.
010000     05  FILLER                  PIC X(10).
010100*
010200 01  WS-SW-ALTITUD-NEGATIVA      PIC X.
010300     88  WS-ALTITUD-ES-NEGATIVA          VALUE 'S'.
010400     88  WS-ALTITUD-NO-ES-NEGATIVA       VALUE 'N'.
010500*
010600******************************************************************
010700*                       LINKAGE SECTION                          *
010800******************************************************************
010900 LINKAGE SECTION.
011000*
011100     COPY GNEC0130 REPLACING 03 BY 01.
011200*
011300******************************************************************
011400*                       PROCEDURE DIVISION                       *
011500******************************************************************
011600 PROCEDURE DIVISION USING GNEC0130.
011700*
011800 0000-MAIN-RUTINA.
011900*
012000     PERFORM 1000-INICIO      THRU 1000-INICIO-EXIT
012100     PERFORM 2000-PROCESO     THRU 2000-PROCESO-EXIT
012200     PERFORM 9000-FINAL       THRU 9000-FINAL-EXIT.
012300*
012400 0000-MAIN-RUTINA-EXIT. EXIT.
012500*
012600******************************************************************
012700*1000-INICIO.                                                    *
012800******************************************************************
012900 1000-INICIO.
013000*
013100     ADD 1 TO WS-CONTADOR-LLAMADAS
013200     MOVE SPACES                TO GNEC0130-COD-RETURN
013300     MOVE SPACE                 TO GNEC0130-SW-VALIDO
013400     MOVE ZERO                  TO GNEC0130-LATITUD-CRUDA
013500                                    GNEC0130-LONGITUD-CRUDA
013600                                    GNEC0130-FECHA
013700                                    GNEC0130-ALTITUD
013800                                    GNEC0130-CALIDAD-FIJO
013900     MOVE SPACES                TO GNEC0130-HORA
014000                                    GNEC0130-LAT-HEMI
014100                                    GNEC0130-LON-HEMI.
014200*
014300 1000-INICIO-EXIT. EXIT.
014400*
014500******************************************************************
014600*2000-PROCESO.                                                   *
014700******************************************************************
014800 2000-PROCESO.
014900*
015000     EVALUATE TRUE
015100        WHEN GNEC0130-ES-RMC
015200           PERFORM 3000-PARSEAR-RMC THRU 3000-PARSEAR-RMC-EXIT
015300        WHEN GNEC0130-ES-GGA
015400           PERFORM 4000-PARSEAR-GGA THRU 4000-PARSEAR-GGA-EXIT
015500        WHEN GNEC0130-ES-GLL
015600           PERFORM 5000-PARSEAR-GLL THRU 5000-PARSEAR-GLL-EXIT
015700        WHEN OTHER
015800           MOVE '90'              TO GNEC0130-COD-RETURN
015900           GO TO 2000-PROCESO-EXIT
016000     END-EVALUATE
016100*
016200     MOVE '00'                  TO GNEC0130-COD-RETURN.
016300*
016400 2000-PROCESO-EXIT. EXIT.
016500*
016600******************************************************************
016700*3000-PARSEAR-RMC.                                               *
016800******************************************************************
016900 3000-PARSEAR-RMC.
017000*
017100     MOVE RMC-UTC-TIME(1:10)     TO GNEC0130-HORA
017200     MOVE RMC-DATE(1:6)          TO GNEC0130-FECHA
017300     MOVE RMC-LAT-HEMI(1:1)      TO GNEC0130-LAT-HEMI
017400     MOVE RMC-LON-HEMI(1:1)      TO GNEC0130-LON-HEMI
017500*
017600     MOVE RMC-LATITUD(1:4)       TO WS-LAT-CRUDA-INT
017700     MOVE RMC-LATITUD(6:4)       TO WS-LAT-CRUDA-FRAC
017800     MOVE WS-LATITUD-CRUDA       TO GNEC0130-LATITUD-CRUDA
017900*
018000     MOVE RMC-LONGITUD(1:5)      TO WS-LON-CRUDA-INT
018100     MOVE RMC-LONGITUD(7:4)      TO WS-LON-CRUDA-FRAC
018200     MOVE WS-LONGITUD-CRUDA      TO GNEC0130-LONGITUD-CRUDA
018300*
018400* GN00006 - STATUS 'A' ES FIJACION VALIDA, CUALQUIER OTRO VALOR
018500*           (NORMALMENTE 'V') RECHAZA LA FIJACION
018600     IF RMC-STATUS(1:1) EQUAL CA-STATUS-VALIDO
018700        SET GNEC0130-FIJO-VALIDO TO TRUE
018800     ELSE
018900        SET GNEC0130-FIJO-INVALIDO TO TRUE
019000     END-IF.
019100*
019200 3000-PARSEAR-RMC-EXIT. EXIT.
019300*
019400******************************************************************
019500*4000-PARSEAR-GGA.                                               *
019600******************************************************************
019700 4000-PARSEAR-GGA.
019800*
019900     MOVE GGA-UTC-TIME(1:10)     TO GNEC0130-HORA
020000     MOVE GGA-LAT-HEMI(1:1)      TO GNEC0130-LAT-HEMI
020100     MOVE GGA-LON-HEMI(1:1)      TO GNEC0130-LON-HEMI
020200*
020300     MOVE GGA-LATITUD(1:4)       TO WS-LAT-CRUDA-INT
020400     MOVE GGA-LATITUD(6:4)       TO WS-LAT-CRUDA-FRAC
020500     MOVE WS-LATITUD-CRUDA       TO GNEC0130-LATITUD-CRUDA
020600*
020700     MOVE GGA-LONGITUD(1:5)      TO WS-LON-CRUDA-INT
020800     MOVE GGA-LONGITUD(7:4)      TO WS-LON-CRUDA-FRAC
020900     MOVE WS-LONGITUD-CRUDA      TO GNEC0130-LONGITUD-CRUDA
021000*
021100     MOVE GGA-FIX-QUALITY(1:1)   TO GNEC0130-CALIDAD-FIJO
021200*
021300     PERFORM 4100-CONVERTIR-ALTITUD
021400                                 THRU 4100-CONVERTIR-ALTITUD-EXIT
021500*
021600* GN00019 - CALIDAD DE FIJO 0 ES FIJACION INVALIDA (SIN GPS)
021700     IF GGA-FIX-QUALITY(1:1) EQUAL CA-CALIDAD-CERO
021800        SET GNEC0130-FIJO-INVALIDO TO TRUE
021900     ELSE
022000        SET GNEC0130-FIJO-VALIDO TO TRUE
022100     END-IF.
022200*
022300 4000-PARSEAR-GGA-EXIT. EXIT.
022400*
022500******************************************************************
022600*4100-CONVERTIR-ALTITUD.                                         *
022700*  LA ALTITUD LLEGA COMO TEXTO DE LONGITUD VARIABLE (CON SIGNO   *
022800*  OPCIONAL Y PUNTO DECIMAL OPCIONAL), POR LO QUE SE SEPARA EN   *
022900*  PARTE ENTERA Y FRACCIONARIA CON UNSTRING EN LUGAR DE DAR POR  *
023000*  SENTADA UNA POSICION FIJA DEL PUNTO.                          *
023100******************************************************************
023200 4100-CONVERTIR-ALTITUD.
023300*
023400     MOVE ZERO                  TO WS-ALT-INT-NUM WS-ALT-FRAC-NUM
023500     SET WS-ALTITUD-NO-ES-NEGATIVA TO TRUE
023600*
023700     UNSTRING GGA-ALTITUDE DELIMITED BY '.'
023800         INTO WS-ALT-INT-TXT WS-ALT-FRAC-TXT
023900*
024000     IF WS-ALT-INT-TXT(1:1) EQUAL CA-GUION
024100        SET WS-ALTITUD-ES-NEGATIVA TO TRUE
024200        MOVE WS-ALT-INT-TXT(2:5)  TO WS-ALT-INT-TXT
024300        MOVE SPACE                TO WS-ALT-INT-TXT(6:1)
024400     END-IF
024500*
024600     MOVE WS-ALT-INT-TXT         TO WS-ALT-INT-NUM
024700     MOVE WS-ALT-FRAC-TXT(1:1)   TO WS-ALT-FRAC-NUM
024800*
024900     COMPUTE WS-ALT-VALOR = WS-ALT-INT-NUM +
025000             (WS-ALT-FRAC-NUM / 1000)
025100*
025200     IF WS-ALTITUD-ES-NEGATIVA
025300        COMPUTE GNEC0130-ALTITUD = WS-ALT-VALOR * -1
025400     ELSE
025500        MOVE WS-ALT-VALOR         TO GNEC0130-ALTITUD
025600     END-IF.
025700*
025800 4100-CONVERTIR-ALTITUD-EXIT. EXIT.
025900*
026000******************************************************************
026100*5000-PARSEAR-GLL.                                               *
026200******************************************************************
026300 5000-PARSEAR-GLL.
026400*
026500     MOVE GLL-UTC-TIME(1:10)     TO GNEC0130-HORA
026600     MOVE GLL-LAT-HEMI(1:1)      TO GNEC0130-LAT-HEMI
026700     MOVE GLL-LON-HEMI(1:1)      TO GNEC0130-LON-HEMI
026800*
026900     MOVE GLL-LATITUD(1:4)       TO WS-LAT-CRUDA-INT
027000     MOVE GLL-LATITUD(6:4)       TO WS-LAT-CRUDA-FRAC
027100     MOVE WS-LATITUD-CRUDA       TO GNEC0130-LATITUD-CRUDA
027200*
027300     MOVE GLL-LONGITUD(1:5)      TO WS-LON-CRUDA-INT
027400     MOVE GLL-LONGITUD(7:4)      TO WS-LON-CRUDA-FRAC
027500     MOVE WS-LONGITUD-CRUDA      TO GNEC0130-LONGITUD-CRUDA
027600*
027700     IF GLL-STATUS(1:1) EQUAL CA-STATUS-VALIDO
027800        SET GNEC0130-FIJO-VALIDO TO TRUE
027900     ELSE
028000        SET GNEC0130-FIJO-INVALIDO TO TRUE
028100     END-IF.
028200*
028300 5000-PARSEAR-GLL-EXIT. EXIT.
028400*
028500******************************************************************
028600*9000-FINAL.                                                     *
028700******************************************************************
028800 9000-FINAL.
028900*
029000     GOBACK.
029100*
029200 9000-FINAL-EXIT. EXIT.
029300******************************************************************
