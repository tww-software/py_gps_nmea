000100* GN7C0220: RUTINA QUE EXPORTA LA TABLA DE POSICIONES GPS EN      *
000200*           FORMATO KML (PLACEMARKS Y RECORRIDO) PARA VISUALI-   *
000300*           ZACION EN SOFTWARE DE MAPAS                          *
000400******************************************************************
000500*                  IDENTIFICATION DIVISION                       *
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800*
000900 PROGRAM-ID.    GN7C0220.
001000*
001100 AUTHOR.        M. TORRES Z.
001200*
001300 INSTALLATION.  ALNOVA TECHNOLOGIES CORPORATION.
001400*
001500 DATE-WRITTEN.  14-05-94.
001600*
001700 DATE-COMPILED.
001800*
001900 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
002000*
002100******************************************************************
002200*                     MODIFICATIONS LOG                          *
002300******************************************************************
002400*     CODE       AUTHOR  DATE     DESCRIPTION                    *
002500*     ---------- ------- -------- ------------------------------ *
002600*     @GN00019   MTZ     14-05-94 CREACION DE LA RUTINA DE       *
002700*                                 LISTADO DETALLADO DE POSICIONES*
002800*     @GNY2K08   HGR     23-12-98 REVISION Y2K - SIN CAMPOS DE   *
002900*                                 FECHA DE CUATRO DIGITOS EN ESTA*
003000*                                 RUTINA, SIN IMPACTO DIRECTO    *
003100*     @GN00015   MTZ     03-05-02 SE SEPARA DE LA RUTINA         *
003200*                                 ADMINISTRADORA GN7C0100        *
003300*     @GN00046   LPR     11-09-14 SE CONVIERTE LA SALIDA A       *
003400*                                 FORMATO KML (PLACEMARKS Y      *
003500*                                 RECORRIDO) PARA VISUALIZACION  *
003600*                                 EN SOFTWARE DE MAPAS           *
003700*     @GN00051   JCTZ    20-11-24 SE AGREGA SANEO DE CARACTERES  *
003800*                                 XML Y VALIDACION/CONVERSION DE *
003900*                                 LA MARCA DE TIEMPO A FORMATO   *
004000*                                 ISO-8601 EXIGIDO POR KML       *
004100******************************************************************
004200*                     ENVIRONMENT DIVISION                       *
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500*
004600 CONFIGURATION SECTION.
004700*
004800 SOURCE-COMPUTER.   IBM-4381.
004900 OBJECT-COMPUTER.   IBM-4381.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200*
005300 INPUT-OUTPUT SECTION.
005400*
005500 FILE-CONTROL.
005600     SELECT KML-DOCUMENTO-FILE  ASSIGN TO KMLOUT
005700                                ORGANIZATION IS LINE SEQUENTIAL
005800                                FILE STATUS IS WS-KML-STATUS.
005900*
006000******************************************************************
006100*                       DATA DIVISION                            *
006200******************************************************************
006300 DATA DIVISION.
006400*
006500 FILE SECTION.
006600*
006700 FD  KML-DOCUMENTO-FILE
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 132 CHARACTERS.
007000 01  KML-LINEA-SALIDA                PIC X(132).
007100 01  KML-LINEA-CARACTERES REDEFINES KML-LINEA-SALIDA.
007200     05  KML-LINEA-CAR               PIC X(01) OCCURS 132 TIMES.
007300*
007400******************************************************************
007500*                  WORKING-STORAGE SECTION                       *
007600******************************************************************
007700 WORKING-STORAGE SECTION.
007800*
007900 01  CONSTANTES-0220.
008000     05  CA-NOMBRE-DOCUMENTO         PIC X(23)
008100         VALUE 'BITACORA DE CAPTURA GPS'.
008200     05  CA-SUFIJO-RECORRIDO         PIC X(12)
008300         VALUE ' - RECORRIDO'.
008400     05  CN-SIGLO                    PIC S9(4) COMP VALUE 2000.
008500     05  FILLER                      PIC X(10).
008600*
008700 01  WS-ESTADO-ARCHIVOS.
008800     05  WS-KML-STATUS               PIC X(02).
008900         88  WS-KML-OK                       VALUE '00'.
009000     05  FILLER                      PIC X(08).
009100*
009200 01  WS-LINEA-TRABAJO                PIC X(132).
009300*
009400 01  WS-VARIABLES-0220.
009500     05  WS-PUNTERO                  PIC S9(4) COMP VALUE 1.
009600     05  WS-ANO-COMPLETO             PIC S9(4) COMP VALUE ZERO.
009700     05  WS-LONGITUD-TEXTO           PIC S9(4) COMP VALUE ZERO.
009800     05  FILLER                      PIC X(10).
009900*
010000 01  WS-ANO-EDITADO                  PIC 9(04).
010100*
010200* DESCOMPOSICION DE LA FECHA (DDMMAA) Y HORA (HHMMSS.FFF) DE LA
010300* FIJACION EN SUS COMPONENTES, PARA ARMAR LA MARCA DE TIEMPO ISO.
010400 01  WS-FECHA-POS-R.
010500     05  WS-FP-DIA                   PIC 9(02).
010600     05  WS-FP-MES                   PIC 9(02).
010700     05  WS-FP-ANO-CORTO             PIC 9(02).
010800 01  WS-FECHA-POS REDEFINES WS-FECHA-POS-R
010900                                     PIC 9(06).
011000*
011100 01  WS-HORA-POS-R.
011200     05  WS-HP-HORA                  PIC 9(02).
011300     05  WS-HP-MINUTO                PIC 9(02).
011400     05  WS-HP-SEGUNDO               PIC 9(02).
011500     05  FILLER                      PIC X(04).
011600 01  WS-HORA-POS-ALT REDEFINES WS-HORA-POS-R
011700                                     PIC X(10).
011800*
011900 01  WS-TIMESTAMP-ISO                PIC X(20).
012000*
012100 01  WS-SW-FECHA-VALIDA              PIC X.
012200     88  WS-FECHA-ES-VALIDA                  VALUE 'S'.
012300     88  WS-FECHA-NO-ES-VALIDA               VALUE 'N'.
012400*
012500 01  WS-CAMPOS-EDITADOS.
012600     05  WS-ED-LONGITUD              PIC +999.999999.
012700     05  WS-ED-LATITUD               PIC +999.999999.
012800     05  WS-ED-ALTITUD               PIC +99999.9.
012900     05  WS-ED-NUMERO                PIC 9(06).
013000     05  FILLER                      PIC X(10).
013100*
013200* AREA DE TRABAJO DEL SANEADOR DE CARACTERES XML (NOMBRES DE
013300* DOCUMENTO Y DE PLACEMARK).
013400 01  WS-TEXTO-ENT-R.
013500     05  WS-TEXTO-ENT-CAR            PIC X(01) OCCURS 40 TIMES.
013600     05  FILLER                      PIC X(08).
013700 01  WS-TEXTO-ENTRADA REDEFINES WS-TEXTO-ENT-R
013800                                     PIC X(48).
013900*
014000 01  WS-TEXTO-SALIDA                 PIC X(160).
014100*
014200 01  WS-VARIABLES-SANEO.
014300     05  WS-IX-CAR                   PIC S9(4) COMP.
014400     05  WS-PUNTERO-SAL              PIC S9(4) COMP.
014500     05  FILLER                      PIC X(10).
014600*
014700 01  WS-CAR-ACTUAL                   PIC X(01).
014800     88  WS-CAR-ES-AMPER                     VALUE '&'.
014900     88  WS-CAR-ES-MENOR                     VALUE '<'.
015000     88  WS-CAR-ES-MAYOR                     VALUE '>'.
015100     88  WS-CAR-ES-COMILLA                   VALUE '"'.
015200     88  WS-CAR-ES-TAB                       VALUE X'09'.
015300     88  WS-CAR-ES-NEWLINE                   VALUE X'0A'.
015400*
015500******************************************************************
015600*                       LINKAGE SECTION                          *
015700******************************************************************
015800 LINKAGE SECTION.
015900*
016000     COPY GNWC0001.
016100*
016200     COPY GNWC0002.
016300*
016400******************************************************************
016500*                       PROCEDURE DIVISION                       *
016600******************************************************************
016700 PROCEDURE DIVISION USING GN-TB-POSICIONES GN-AREA-ESTADISTICAS.
016800*
016900 0000-MAIN-RUTINA.
017000*
017100     PERFORM 1000-INICIO      THRU 1000-INICIO-EXIT
017200     PERFORM 2000-PROCESO     THRU 2000-PROCESO-EXIT
017300     PERFORM 9000-FINAL       THRU 9000-FINAL-EXIT.
017400*
017500 0000-MAIN-RUTINA-EXIT. EXIT.
017600*
017700******************************************************************
017800*1000-INICIO.                                                    *
017900******************************************************************
018000 1000-INICIO.
018100*
018200     OPEN OUTPUT KML-DOCUMENTO-FILE
018300     IF NOT WS-KML-OK
018400        DISPLAY 'GN7C0220 - ERROR AL ABRIR KMLOUT ' WS-KML-STATUS
018500        GO TO 9000-FINAL
018600     END-IF.
018700*
018800 1000-INICIO-EXIT. EXIT.
018900*
019000******************************************************************
019100*2000-PROCESO.                                                   *
019200******************************************************************
019300 2000-PROCESO.
019400*
019500     PERFORM 2100-ESCRIBIR-ENCABEZADO
019600                               THRU 2100-ESCRIBIR-ENCABEZADO-EXIT
019700*
019800     IF GN-POS-CANTIDAD GREATER THAN ZERO
019900        PERFORM 2200-ESCRIBIR-PLACEMARK
020000                               THRU 2200-ESCRIBIR-PLACEMARK-EXIT
020100                VARYING GN-POS-IDX FROM 1 BY 1
020200                UNTIL GN-POS-IDX > GN-POS-CANTIDAD
020300        PERFORM 2300-ESCRIBIR-RECORRIDO
020400                               THRU 2300-ESCRIBIR-RECORRIDO-EXIT
020500     END-IF
020600*
020700     PERFORM 2900-ESCRIBIR-PIE THRU 2900-ESCRIBIR-PIE-EXIT
020800*
020900     CLOSE KML-DOCUMENTO-FILE.
021000*
021100 2000-PROCESO-EXIT. EXIT.
021200*
021300******************************************************************
021400*2100-ESCRIBIR-ENCABEZADO.                                       *
021500******************************************************************
021600 2100-ESCRIBIR-ENCABEZADO.
021700*
021800     MOVE CA-NOMBRE-DOCUMENTO  TO WS-TEXTO-ENTRADA
021900     PERFORM 3000-SANEAR-TEXTO THRU 3000-SANEAR-TEXTO-EXIT
022000*
022100     MOVE SPACES TO WS-LINEA-TRABAJO
022200     MOVE '<?xml version="1.0" encoding="UTF-8"?>'
022300                               TO WS-LINEA-TRABAJO
022400     WRITE KML-LINEA-SALIDA FROM WS-LINEA-TRABAJO
022500*
022600     MOVE SPACES TO WS-LINEA-TRABAJO
022700     MOVE '<kml xmlns="http://www.opengis.net/kml/2.2">'
022800                               TO WS-LINEA-TRABAJO
022900     WRITE KML-LINEA-SALIDA FROM WS-LINEA-TRABAJO
023000*
023100     MOVE SPACES TO WS-LINEA-TRABAJO
023200     MOVE '<Document>'        TO WS-LINEA-TRABAJO
023300     WRITE KML-LINEA-SALIDA FROM WS-LINEA-TRABAJO
023400*
023500     MOVE SPACES TO WS-LINEA-TRABAJO
023600     SET WS-PUNTERO TO 1
023700     STRING '<name>'                          DELIMITED BY SIZE
023800            WS-TEXTO-SALIDA(1:WS-LONGITUD-TEXTO)
023900                                                DELIMITED BY SIZE
024000            '</name>'                          DELIMITED BY SIZE
024100            INTO WS-LINEA-TRABAJO
024200            WITH POINTER WS-PUNTERO
024300     WRITE KML-LINEA-SALIDA FROM WS-LINEA-TRABAJO.
024400*
024500 2100-ESCRIBIR-ENCABEZADO-EXIT. EXIT.
024600*
024700******************************************************************
024800*2200-ESCRIBIR-PLACEMARK.                                        *
024900*  UN <Placemark> POR CADA FIJACION ACEPTADA, CON SU MARCA DE     *
025000*  TIEMPO ISO-8601 COMO NOMBRE Y SUS COORDENADAS LON,LAT,ALT.     *
025100******************************************************************
025200 2200-ESCRIBIR-PLACEMARK.
025300*
025400     PERFORM 2210-ARMAR-TIMESTAMP-ISO
025500                             THRU 2210-ARMAR-TIMESTAMP-ISO-EXIT
025600*
025700     IF WS-FECHA-NO-ES-VALIDA
025800        DISPLAY 'GN7C0220 - FECHA/HORA INVALIDA EN POSICION '
025900                GN-POS-NUMERO(GN-POS-IDX)
026000        GO TO 2200-ESCRIBIR-PLACEMARK-EXIT
026100     END-IF
026200*
026300     MOVE WS-TIMESTAMP-ISO     TO WS-TEXTO-ENTRADA
026400     PERFORM 3000-SANEAR-TEXTO THRU 3000-SANEAR-TEXTO-EXIT
026500*
026600     MOVE GN-POS-LONGITUD(GN-POS-IDX)    TO WS-ED-LONGITUD
026700     MOVE GN-POS-LATITUD(GN-POS-IDX)     TO WS-ED-LATITUD
026800     MOVE GN-POS-ALTITUD(GN-POS-IDX)     TO WS-ED-ALTITUD
026900     MOVE GN-POS-NUMERO(GN-POS-IDX)      TO WS-ED-NUMERO
027000*
027100     MOVE SPACES TO WS-LINEA-TRABAJO
027200     MOVE '<Placemark>'        TO WS-LINEA-TRABAJO
027300     WRITE KML-LINEA-SALIDA FROM WS-LINEA-TRABAJO
027400*
027500     MOVE SPACES TO WS-LINEA-TRABAJO
027600     SET WS-PUNTERO TO 1
027700     STRING '<name>'                          DELIMITED BY SIZE
027800            WS-TEXTO-SALIDA(1:WS-LONGITUD-TEXTO)
027900                                                DELIMITED BY SIZE
028000            '</name>'                          DELIMITED BY SIZE
028100            INTO WS-LINEA-TRABAJO
028200            WITH POINTER WS-PUNTERO
028300     WRITE KML-LINEA-SALIDA FROM WS-LINEA-TRABAJO
028400*
028500     MOVE SPACES TO WS-LINEA-TRABAJO
028600     SET WS-PUNTERO TO 1
028700     STRING '<description>FIJACION GPS NUMERO '
028800                                                DELIMITED BY SIZE
028900            WS-ED-NUMERO                       DELIMITED BY SIZE
029000            '</description>'                   DELIMITED BY SIZE
029100            INTO WS-LINEA-TRABAJO
029200            WITH POINTER WS-PUNTERO
029300     WRITE KML-LINEA-SALIDA FROM WS-LINEA-TRABAJO
029400*
029500     MOVE SPACES TO WS-LINEA-TRABAJO
029600     SET WS-PUNTERO TO 1
029700     STRING '<LookAt><longitude>'              DELIMITED BY SIZE
029800            WS-ED-LONGITUD                      DELIMITED BY SIZE
029900            '</longitude><latitude>'            DELIMITED BY SIZE
030000            WS-ED-LATITUD                        DELIMITED BY SIZE
030100            '</latitude></LookAt>'              DELIMITED BY SIZE
030200            INTO WS-LINEA-TRABAJO
030300            WITH POINTER WS-PUNTERO
030400     WRITE KML-LINEA-SALIDA FROM WS-LINEA-TRABAJO
030500*
030600     MOVE SPACES TO WS-LINEA-TRABAJO
030700     SET WS-PUNTERO TO 1
030800     STRING '<Point><coordinates>'             DELIMITED BY SIZE
030900            WS-ED-LONGITUD                      DELIMITED BY SIZE
031000            ','                                 DELIMITED BY SIZE
031100            WS-ED-LATITUD                       DELIMITED BY SIZE
031200            ','                                 DELIMITED BY SIZE
031300            WS-ED-ALTITUD                       DELIMITED BY SIZE
031400            '</coordinates></Point>'            DELIMITED BY SIZE
031500            INTO WS-LINEA-TRABAJO
031600            WITH POINTER WS-PUNTERO
031700     WRITE KML-LINEA-SALIDA FROM WS-LINEA-TRABAJO
031800*
031900     MOVE SPACES TO WS-LINEA-TRABAJO
032000     MOVE '</Placemark>'       TO WS-LINEA-TRABAJO
032100     WRITE KML-LINEA-SALIDA FROM WS-LINEA-TRABAJO.
032200*
032300 2200-ESCRIBIR-PLACEMARK-EXIT. EXIT.
032400*
032500******************************************************************
032600*2210-ARMAR-TIMESTAMP-ISO.                                       *
032700*  RECONSTRUYE LA MARCA DE TIEMPO YYYY-MM-DDThh:mm:ssZ A PARTIR   *
032800*  DE LA FECHA Y HORA DE LA FIJACION.  CUANDO LA FIJACION ES GGA  *
032900*  O GLL Y NO TRAE FECHA PROPIA (SOLO LA TRAEN LAS SENTENCIAS     *
033000*  RMC), SE ASUME LA FECHA DE LA PRIMERA SENTENCIA RMC ACEPTADA   *
033100*  EN LA CORRIDA, PUES LA BITACORA GPS CUBRE UN SOLO VIAJE.       *
033200******************************************************************
033300 2210-ARMAR-TIMESTAMP-ISO.
033400*
033500     IF GN-POS-FECHA(GN-POS-IDX) EQUAL ZERO
033600        IF GN-HAY-RMC
033700           MOVE GN-PRIMERA-FECHA-RMC TO WS-FECHA-POS
033800        ELSE
033900           SET WS-FECHA-NO-ES-VALIDA TO TRUE
034000           GO TO 2210-ARMAR-TIMESTAMP-ISO-EXIT
034100        END-IF
034200     ELSE
034300        MOVE GN-POS-FECHA(GN-POS-IDX) TO WS-FECHA-POS
034400     END-IF
034500*
034600     MOVE GN-POS-HORA(GN-POS-IDX)(1:6) TO WS-HORA-POS-R
034700*
034800     SET WS-FECHA-ES-VALIDA TO TRUE
034900     IF WS-FP-MES < 1 OR WS-FP-MES > 12
035000        SET WS-FECHA-NO-ES-VALIDA TO TRUE
035100     END-IF
035200     IF WS-FP-DIA < 1 OR WS-FP-DIA > 31
035300        SET WS-FECHA-NO-ES-VALIDA TO TRUE
035400     END-IF
035500     IF WS-HP-HORA > 23
035600        SET WS-FECHA-NO-ES-VALIDA TO TRUE
035700     END-IF
035800     IF WS-HP-MINUTO > 59
035900        SET WS-FECHA-NO-ES-VALIDA TO TRUE
036000     END-IF
036100     IF WS-HP-SEGUNDO > 59
036200        SET WS-FECHA-NO-ES-VALIDA TO TRUE
036300     END-IF
036400     IF WS-FECHA-NO-ES-VALIDA
036500        GO TO 2210-ARMAR-TIMESTAMP-ISO-EXIT
036600     END-IF
036700*
036800     COMPUTE WS-ANO-COMPLETO = CN-SIGLO + WS-FP-ANO-CORTO
036900     MOVE WS-ANO-COMPLETO      TO WS-ANO-EDITADO
037000*
037100     MOVE SPACES TO WS-TIMESTAMP-ISO
037200     SET WS-PUNTERO TO 1
037300     STRING WS-ANO-EDITADO               DELIMITED BY SIZE
037400            '-'                           DELIMITED BY SIZE
037500            WS-FP-MES                     DELIMITED BY SIZE
037600            '-'                           DELIMITED BY SIZE
037700            WS-FP-DIA                     DELIMITED BY SIZE
037800            'T'                           DELIMITED BY SIZE
037900            WS-HP-HORA                    DELIMITED BY SIZE
038000            ':'                           DELIMITED BY SIZE
038100            WS-HP-MINUTO                  DELIMITED BY SIZE
038200            ':'                           DELIMITED BY SIZE
038300            WS-HP-SEGUNDO                 DELIMITED BY SIZE
038400            'Z'                           DELIMITED BY SIZE
038500            INTO WS-TIMESTAMP-ISO
038600            WITH POINTER WS-PUNTERO.
038700*
038800 2210-ARMAR-TIMESTAMP-ISO-EXIT. EXIT.
038900*
039000******************************************************************
039100*2300-ESCRIBIR-RECORRIDO.                                        *
039200*  UN SOLO <Placemark> DE TIPO LINESTRING CON LAS COORDENADAS DE  *
039300*  TODAS LAS FIJACIONES ACEPTADAS, EN ORDEN, PARA DIBUJAR EL      *
039400*  RECORRIDO COMPLETO DEL VIAJE.                                  *
039500******************************************************************
039600 2300-ESCRIBIR-RECORRIDO.
039700*
039800     MOVE CA-NOMBRE-DOCUMENTO  TO WS-TEXTO-ENTRADA
039900     PERFORM 3000-SANEAR-TEXTO THRU 3000-SANEAR-TEXTO-EXIT
040000*
040100     MOVE SPACES TO WS-LINEA-TRABAJO
040200     MOVE '<Placemark>'        TO WS-LINEA-TRABAJO
040300     WRITE KML-LINEA-SALIDA FROM WS-LINEA-TRABAJO
040400*
040500     MOVE SPACES TO WS-LINEA-TRABAJO
040600     SET WS-PUNTERO TO 1
040700     STRING '<name>'                          DELIMITED BY SIZE
040800            WS-TEXTO-SALIDA(1:WS-LONGITUD-TEXTO)
040900                                                DELIMITED BY SIZE
041000            CA-SUFIJO-RECORRIDO                DELIMITED BY SIZE
041100            '</name>'                          DELIMITED BY SIZE
041200            INTO WS-LINEA-TRABAJO
041300            WITH POINTER WS-PUNTERO
041400     WRITE KML-LINEA-SALIDA FROM WS-LINEA-TRABAJO
041500*
041600     MOVE SPACES TO WS-LINEA-TRABAJO
041700     MOVE '<LineString>'       TO WS-LINEA-TRABAJO
041800     WRITE KML-LINEA-SALIDA FROM WS-LINEA-TRABAJO
041900*
042000     MOVE SPACES TO WS-LINEA-TRABAJO
042100     MOVE '<coordinates>'      TO WS-LINEA-TRABAJO
042200     WRITE KML-LINEA-SALIDA FROM WS-LINEA-TRABAJO
042300*
042400     PERFORM 2310-ESCRIBIR-COORDENADA
042500                             THRU 2310-ESCRIBIR-COORDENADA-EXIT
042600             VARYING GN-POS-IDX FROM 1 BY 1
042700             UNTIL GN-POS-IDX > GN-POS-CANTIDAD
042800*
042900     MOVE SPACES TO WS-LINEA-TRABAJO
043000     MOVE '</coordinates>'     TO WS-LINEA-TRABAJO
043100     WRITE KML-LINEA-SALIDA FROM WS-LINEA-TRABAJO
043200*
043300     MOVE SPACES TO WS-LINEA-TRABAJO
043400     MOVE '</LineString>'      TO WS-LINEA-TRABAJO
043500     WRITE KML-LINEA-SALIDA FROM WS-LINEA-TRABAJO
043600*
043700     MOVE SPACES TO WS-LINEA-TRABAJO
043800     MOVE '</Placemark>'       TO WS-LINEA-TRABAJO
043900     WRITE KML-LINEA-SALIDA FROM WS-LINEA-TRABAJO.
044000*
044100 2300-ESCRIBIR-RECORRIDO-EXIT. EXIT.
044200*
044300 2310-ESCRIBIR-COORDENADA.
044400*
044500     MOVE GN-POS-LONGITUD(GN-POS-IDX)    TO WS-ED-LONGITUD
044600     MOVE GN-POS-LATITUD(GN-POS-IDX)     TO WS-ED-LATITUD
044700     MOVE GN-POS-ALTITUD(GN-POS-IDX)     TO WS-ED-ALTITUD
044800*
044900     MOVE SPACES TO WS-LINEA-TRABAJO
045000     SET WS-PUNTERO TO 1
045100     STRING WS-ED-LONGITUD               DELIMITED BY SIZE
045200            ','                           DELIMITED BY SIZE
045300            WS-ED-LATITUD                 DELIMITED BY SIZE
045400            ','                           DELIMITED BY SIZE
045500            WS-ED-ALTITUD                 DELIMITED BY SIZE
045600            INTO WS-LINEA-TRABAJO
045700            WITH POINTER WS-PUNTERO
045800     WRITE KML-LINEA-SALIDA FROM WS-LINEA-TRABAJO.
045900*
046000 2310-ESCRIBIR-COORDENADA-EXIT. EXIT.
046100*
046200******************************************************************
046300*2900-ESCRIBIR-PIE.                                              *
046400******************************************************************
046500 2900-ESCRIBIR-PIE.
046600*
046700     MOVE SPACES TO WS-LINEA-TRABAJO
046800     MOVE '</Document>'        TO WS-LINEA-TRABAJO
046900     WRITE KML-LINEA-SALIDA FROM WS-LINEA-TRABAJO
047000*
047100     MOVE SPACES TO WS-LINEA-TRABAJO
047200     MOVE '</kml>'             TO WS-LINEA-TRABAJO
047300     WRITE KML-LINEA-SALIDA FROM WS-LINEA-TRABAJO.
047400*
047500 2900-ESCRIBIR-PIE-EXIT. EXIT.
047600*
047700******************************************************************
047800*3000-SANEAR-TEXTO.                                              *
047900*  SANEA WS-TEXTO-ENTRADA CARACTER POR CARACTER PARA USO SEGURO   *
048000*  DENTRO DE ETIQUETAS XML DEL DOCUMENTO KML (NOMBRES DE          *
048100*  DOCUMENTO Y DE PLACEMARK).                                     *
048200******************************************************************
048300 3000-SANEAR-TEXTO.
048400*
048500     MOVE SPACES TO WS-TEXTO-SALIDA
048600     SET WS-PUNTERO-SAL TO 1
048700*
048800     PERFORM 3010-SANEAR-CARACTER
048900                              THRU 3010-SANEAR-CARACTER-EXIT
049000             VARYING WS-IX-CAR FROM 1 BY 1
049100             UNTIL WS-IX-CAR > 40
049200*
049300     COMPUTE WS-LONGITUD-TEXTO = WS-PUNTERO-SAL - 1.
049400*
049500 3000-SANEAR-TEXTO-EXIT. EXIT.
049600*
049700 3010-SANEAR-CARACTER.
049800*
049900     MOVE WS-TEXTO-ENT-CAR(WS-IX-CAR) TO WS-CAR-ACTUAL
050000*
050100     EVALUATE TRUE
050200        WHEN WS-CAR-ES-AMPER
050300           STRING '&amp;'               DELIMITED BY SIZE
050400                  INTO WS-TEXTO-SALIDA
050500                  WITH POINTER WS-PUNTERO-SAL
050600        WHEN WS-CAR-ES-MENOR
050700           STRING '&lt;'                DELIMITED BY SIZE
050800                  INTO WS-TEXTO-SALIDA
050900                  WITH POINTER WS-PUNTERO-SAL
051000        WHEN WS-CAR-ES-MAYOR
051100           STRING '&gt;'                DELIMITED BY SIZE
051200                  INTO WS-TEXTO-SALIDA
051300                  WITH POINTER WS-PUNTERO-SAL
051400        WHEN WS-CAR-ES-COMILLA
051500           STRING '&quot;'              DELIMITED BY SIZE
051600                  INTO WS-TEXTO-SALIDA
051700                  WITH POINTER WS-PUNTERO-SAL
051800        WHEN WS-CAR-ES-TAB
051900           STRING '    '                DELIMITED BY SIZE
052000                  INTO WS-TEXTO-SALIDA
052100                  WITH POINTER WS-PUNTERO-SAL
052200        WHEN WS-CAR-ES-NEWLINE
052300           CONTINUE
052400        WHEN OTHER
052500           STRING WS-CAR-ACTUAL         DELIMITED BY SIZE
052600                  INTO WS-TEXTO-SALIDA
052700                  WITH POINTER WS-PUNTERO-SAL
052800     END-EVALUATE.
052900*
053000 3010-SANEAR-CARACTER-EXIT. EXIT.
053100*
053200******************************************************************
053300*9000-FINAL.                                                     *
053400******************************************************************
053500 9000-FINAL.
053600*
053700     GOBACK.
053800*
053900 9000-FINAL-EXIT. EXIT.
054000******************************************************************
