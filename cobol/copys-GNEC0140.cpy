000100******************************************************************
000200*GNEC0140 - GN7C0140 LINK AREA (CALCULO DE DURACION DEL VIAJE)   *
000300******************************************************************
000400*                     MODIFICATIONS LOG                          *
000500******************************************************************
000600*     CODE       AUTHOR  DATE     DESCRIPTION                    *
000700*     ---------- ------- -------- ------------------------------ *
000800*     @GN00008   JCTZ    22-04-94 CREACION DE LA COPY            *
000900******************************************************************
001000*B.MF GNEC0140                  GN7C0140 LINK AREA               *
001100*B.MF CPYLTH                    COPY LENGTH                      *
001200*B.IF FECHA-INI                 FECHA DDMMAA DE LA PRIMERA RMC   *
001300*B.IF HORA-INI                  HORA HHMMSS.FFF DE LA PRIMERA RMC*
001400*B.IF FECHA-FIN                 FECHA DDMMAA DE LA ULTIMA RMC    *
001500*B.IF HORA-FIN                  HORA HHMMSS.FFF DE LA ULTIMA RMC *
001600*B.OF DIAS                      DIAS COMPLETOS DE DURACION       *
001700*B.OF HORAS                     HORAS RESTANTES (00-23)          *
001800*B.OF MINUTOS                   MINUTOS RESTANTES (00-59)        *
001900*B.OF SEGUNDOS                  SEGUNDOS RESTANTES (00-59)       *
002000*B.OF COD-RETURN                '00' OK                          *
002100******************************************************************
002200 03  GNEC0140.
002300     08  GNEC0140-CPYLTH             PIC S9(4) COMP VALUE +65.
002400     08  GNEC0140-INPUT.
002500         13  GNEC0140-FECHA-INI      PIC 9(06).
002600         13  GNEC0140-HORA-INI       PIC X(10).
002700         13  GNEC0140-FECHA-FIN      PIC 9(06).
002800         13  GNEC0140-HORA-FIN       PIC X(10).
002900     08  GNEC0140-OUTPUT.
003000         13  GNEC0140-DIAS           PIC 9(06).
003100         13  GNEC0140-HORAS          PIC 9(02).
003200         13  GNEC0140-MINUTOS        PIC 9(02).
003300         13  GNEC0140-SEGUNDOS       PIC 9(02).
003400         13  GNEC0140-COD-RETURN     PIC X(02).
003500     08  FILLER                      PIC X(10).
003600******************************************************************
